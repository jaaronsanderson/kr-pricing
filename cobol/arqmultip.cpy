000100*----------------------------------------------------------------*
000110* COPY ARQMULTIP
000120* LAYOUT DA TABELA COLUNA X MULTIPLICADOR DE VENDA.
000130* MCL-TIPO-REG = "D"  REGISTRO DE COLUNA (CHAVES CONTIGUAS)
000140* MCL-TIPO-REG = "C"  REGISTRO DE CONTROLE - MULTIPLICADOR
000150*                     PADRAO ACIMA DO MAIOR VALOR DE COLUNA -
000160*                     SEMPRE O ULTIMO REGISTRO DO ARQUIVO.
000170*----------------------------------------------------------------*
000180*  14/03/1987  RJH  0002  LAYOUT ORIGINAL - CONVERSAO COTACAO
000190*  22/09/1994  DLP  0088  INCLUIDO REGISTRO DE CONTROLE (TIPO C)
000200*----------------------------------------------------------------*
000210 01  MCL-REGISTRO-DADO.
000220     05  MCL-TIPO-REG             PIC X(01).
000230     05  MCL-COLUNA               PIC S9(3).
000240     05  MCL-MULTIPLICADOR        PIC S9(2)V9(4).
000250     05  FILLER                   PIC X(10).
000260      
000270 01  MCL-REGISTRO-CONTROLE REDEFINES MCL-REGISTRO-DADO.           DLP0088 
000280     05  MCL-TIPO-REG-CTL         PIC X(01).                      DLP0088 
000290     05  FILLER                   PIC X(03).                      DLP0088 
000300     05  MCL-PADRAO-ACIMA-MAX     PIC S9(2)V9(4).
000310     05  FILLER                   PIC X(10).
