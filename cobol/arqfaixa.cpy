000100*----------------------------------------------------------------*
000110* COPY ARQFAIXA
000120* LAYOUT DA FAIXA DE PESO X COLUNA - ORDEM DECRESCENTE DE PESO
000130* MINIMO NO ARQUIVO (CONFORME GERADO PELA MANUTENCAO DE TABELAS)
000140*----------------------------------------------------------------*
000150*  14/03/1987  RJH  0002  LAYOUT ORIGINAL - CONVERSAO COTACAO
000160*----------------------------------------------------------------*
000170 01  FPS-REGISTRO.
000180     05  FPS-PESO-MINIMO          PIC S9(7)V9(2).
000190     05  FPS-COLUNA               PIC S9(3).
000200     05  FILLER                   PIC X(08).
