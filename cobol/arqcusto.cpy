000100*----------------------------------------------------------------*
000110* COPY ARQCUSTO
000120* LAYOUT DO CUSTO-BASE POR MATERIAL (UM REGISTRO POR MATERIAL)
000130* CHAVE = CBA-MATERIAL (COMPARACAO EM MINUSCULAS NO PROGRAMA)
000140*----------------------------------------------------------------*
000150*  14/03/1987  RJH  0002  LAYOUT ORIGINAL - CONVERSAO COTACAO
000160*----------------------------------------------------------------*
000170 01  CBA-REGISTRO.
000180     05  CBA-MATERIAL                  PIC X(15).
000190     05  CBA-BASE-LIBRA                PIC S9(3)V9(4).
000200     05  CBA-ACRES-COR                 PIC S9(3)V9(4).
000210     05  CBA-ACRES-TRANSPARENTE        PIC S9(3)V9(4).
000220     05  CBA-ACRES-BRILHO              PIC S9(3)V9(4).
000230     05  CBA-ACRES-VELUDO              PIC S9(3)V9(4).
000240     05  CBA-ACRES-BRANCO-OPACO        PIC S9(3)V9(4).
000250     05  CBA-ACRES-BRANCO-TRANSLUC     PIC S9(3)V9(4).
000260     05  FILLER                        PIC X(06).
