000100*----------------------------------------------------------------*
000110* COPY ARQITEM
000120* LAYOUT DO CATALOGO DE ITENS DE ESTOQUE (CHAPAS DE PLASTICO)
000130* CHAVE = ITM-SKU
000140*----------------------------------------------------------------*
000150*  13/03/1987  RJH  0001  LAYOUT ORIGINAL - CONVERSAO COTACAO
000160*  02/06/1991  RJH  0054  INCLUIDO ITM-LARGURA (DEFAULT 48,00)
000170*----------------------------------------------------------------*
000180 01  ITM-REGISTRO.
000190     05  ITM-CHAVE.
000200         10  ITM-SKU              PIC X(15).
000210     05  ITM-DESCRICAO            PIC X(40).
000220     05  ITM-MATERIAL             PIC X(15).
000230     05  ITM-COD-MATERIAL         PIC X(02).
000240     05  ITM-COR                  PIC X(20).
000250     05  ITM-ACABAMENTO           PIC X(20).
000260     05  ITM-PESO-UNIT            PIC S9(5)V9(4).
000270     05  ITM-LARGURA              PIC S9(3)V9(2).                 RJH0054 
000280     05  FILLER                   PIC X(10).
