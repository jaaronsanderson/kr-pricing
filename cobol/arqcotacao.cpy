000100*----------------------------------------------------------------*
000110* COPY ARQCOTACAO
000120* ARQUIVO DE COTACOES (SAIDA / LOG) - TRES TIPOS DE REGISTRO:
000130*   CTZ-TIPO-REG = "S"  RESUMO DA COTACAO (1 POR COTACAO)
000140*   CTZ-TIPO-REG = "L"  LINHA PRECIFICADA  (N POR COTACAO)
000150*   CTZ-TIPO-REG = "R"  COTACAO REJEITADA  (1 POR REJEICAO)
000160* O PROXIMO NUMERO DE COTACAO = MAIOR CTZ-ID JA GRAVADO + 1.
000170*----------------------------------------------------------------*
000180*  16/03/1987  RJH  0003  LAYOUT ORIGINAL - CONVERSAO COTACAO
000190*  08/07/1990  RJH  0041  INCLUIDO REGISTRO DE REJEICAO (TIPO R)
000200*  19/11/1998  MCS  0117  CTZ-CRIADO-EM PASSA A 4 DIGITOS DE ANO
000205*  09/02/2009  DLP  0251  INCLUIDO CTZ-CLIENTE-NOME (RELATORIO    DLP0251
000206*                         PASSA A IMPRIMIR O NOME, NAO SO O ID)   DLP0251
000210*----------------------------------------------------------------*
000220 01  CTZ-REGISTRO-RESUMO.
000230     05  CTZ-TIPO-REG             PIC X(01).
000240     05  CTZ-ID                   PIC 9(07).
000250     05  CTZ-CLIENTE-ID           PIC X(10).
000260     05  CTZ-FRETE-INCLUSO        PIC X(01).
000270     05  CTZ-QTD-LINHAS           PIC 9(03).
000280     05  CTZ-TOTAL-COTACAO        PIC S9(9)V9(2).
000290     05  CTZ-CRIADO-EM            PIC X(20).                      MCS0117
000295     05  CTZ-CLIENTE-NOME         PIC X(30).                      DLP0251
000300     05  FILLER                   PIC X(27).
000310      
000320 01  CTZ-REGISTRO-LINHA REDEFINES CTZ-REGISTRO-RESUMO.
000330     05  CLN-TIPO-REG             PIC X(01).
000340     05  CLN-ID-COTACAO           PIC 9(07).
000350     05  CLN-TIPO                 PIC X(01).
000360     05  CLN-SKU                  PIC X(15).
000370     05  CLN-DESCRICAO            PIC X(40).
000380     05  CLN-QUANTIDADE           PIC S9(7)V9(2).
000390     05  CLN-PESO-UNIT            PIC S9(5)V9(4).
000400     05  CLN-CUSTO-BASE-UNIT      PIC S9(5)V9(4).
000410     05  CLN-PRECO-VENDA-UNIT     PIC S9(5)V9(4).
000420     05  CLN-VENDA-ESTENDIDA      PIC S9(7)V9(2).
000430     05  CLN-COLUNA-TOTAL         PIC S9(3).
000440     05  FILLER                   PIC X(05).
000450      
000460 01  CTZ-REGISTRO-REJEITADA REDEFINES CTZ-REGISTRO-RESUMO.
000470     05  CRJ-TIPO-REG             PIC X(01).
000480     05  CRJ-CLIENTE-ID           PIC X(10).
000490     05  CRJ-MENSAGEM-ERRO        PIC X(80).
000500     05  FILLER                   PIC X(19).
