000100*----------------------------------------------------------------*
000110* COPY ARQCLIENTE
000120* LAYOUT DO CADASTRO DE CLIENTES (TABELA DE REFERENCIA DE PRECOS)
000130* UM REGISTRO POR CLIENTE - CHAVE = CLI-CODIGO
000140*----------------------------------------------------------------*
000150*  13/03/1987  RJH  0001  LAYOUT ORIGINAL - CONVERSAO COTACAO
000160*  19/11/1998  MCS  0117  AJUSTE Y2K - SEM CAMPOS DE DATA AQUI
000170*----------------------------------------------------------------*
000180 01  CLI-REGISTRO.
000190     05  CLI-CHAVE.
000200         10  CLI-CODIGO           PIC X(10).
000210     05  CLI-NOME                 PIC X(30).
000220     05  CLI-QUEBRA-COLUNA        PIC X(30).
000230     05  CLI-AJUSTE-FRETE         PIC S9(3).
000240     05  FILLER                   PIC X(07).
