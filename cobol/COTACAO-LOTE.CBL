000100 IDENTIFICATION DIVISION.
000110*----------------------------------------------------------------*
000120 PROGRAM-ID.    COTACAO-LOTE.
000130 AUTHOR.        ROBERTO J. HIDALGO.
000140 INSTALLATION.  K AND R CHAPAS PLASTICAS - CPD.
000150 DATE-WRITTEN.  16/03/1987.
000160 DATE-COMPILED.
000170 SECURITY.      USO INTERNO - DEPARTAMENTO DE VENDAS.
000180*----------------------------------------------------------------*
000190* SISTEMA:      COTACAO DE CHAPAS PLASTICAS (K AND R)
000200* PROGRAMA:     COTACAO-LOTE
000210*
000220* OBJETIVO:     LER OS PEDIDOS DE COTACAO (CABECALHO + LINHAS),
000230*               PRECIFICAR CADA LINHA (ESTOQUE, CHAPA SOB MEDIDA
000240*               OU ITEM AVULSO), APLICAR OS MINIMOS DE PEDIDO,
000250*               TOTALIZAR A COTACAO E GRAVAR O DETALHE/LOG PARA
000260*               POSTERIOR EMISSAO DO RELATORIO (RELATO01-COTACOES).
000270*
000280*----------------------------------------------------------------*
000290* HISTORICO DE ALTERACOES
000300*----------------------------------------------------------------*
000310*  16/03/1987  RJH  0003  VERSAO ORIGINAL - CONVERSAO DA ROTINA
000320*                         DE COTACAO MANUAL DO BALCAO
000330*  02/06/1988  RJH  0011  INCLUIDA FAIXA DE LARGURA (PEDIDO MIN.
000340*                         DE CHAPA LARGA) NOS MINIMOS DE PEDIDO
000350*  19/05/1989  RJH  0026  CORRIGIDO ARREDONDAMENTO DO PRECO DE
000360*                         VENDA UNITARIO (4 CASAS, HALF-UP)
000370*  08/07/1990  RJH  0041  PASSA A GRAVAR COTACAO REJEITADA NO
000380*                         ARQUIVO DE LOG (TIPO R) COM O MOTIVO
000390*  14/01/1992  DLP  0063  ADICIONADA CHAPA SOB MEDIDA (TIPO C) -
000400*                         VALIDACAO DE BITOLA/LARGURA/COMPR.
000410*  22/09/1994  DLP  0088  MULTIPLICADOR PASSA A TER REGISTRO DE
000420*                         CONTROLE (PADRAO ACIMA DO MAXIMO)
000430*  11/04/1996  DLP  0102  INCLUIDA LINHA TIPO AVULSO (TIPO A) -
000440*                         CUSTO E PESO INFORMADOS PELO VENDEDOR
000450*  19/11/1998  MCS  0117  REVISAO DO BUG DO ANO 2000 - DATA DE
000460*                         CRIACAO DA COTACAO PASSA A 4 DIGITOS
000470*                         DE ANO EM TODO O SISTEMA
000480*  04/05/2003  DLP  0201  ACRESCENTADO CUSTO LIQUIDO NA LINHA DE
000490*                         PEDIDO AVULSO (NAO UTILIZADO NO CALCULO)
000500*  17/08/2006  MCS  0233  TOTAIS DE CONTROLE DE FIM DE LOTE PASSAM
000510*                         A SER IMPRESSOS TAMBEM NO CONSOLE
000515*  09/02/2009  DLP  0251  GRAVA O NOME DO CLIENTE (NAO SO O ID)
000516*                         NO RESUMO DA COTACAO - VIDE ARQCOTACAO
000520*----------------------------------------------------------------*
000530 ENVIRONMENT DIVISION.
000540*----------------------------------------------------------------*
000550 CONFIGURATION SECTION.
000560 SOURCE-COMPUTER.  IBM-370.
000570 OBJECT-COMPUTER.  IBM-370.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM
000600     CLASS LETRAS-MINUSCULAS IS "a" THRU "z"
000610     CLASS LETRAS-MAIUSCULAS IS "A" THRU "Z".
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640     SELECT ARQ-CLIENTE  ASSIGN TO CLIENTE
000650         ORGANIZATION IS SEQUENTIAL
000660         FILE STATUS IS FS-STAT.
000670      
000680     SELECT ARQ-ITEM     ASSIGN TO ITEM
000690         ORGANIZATION IS SEQUENTIAL
000700         FILE STATUS IS FS-STAT.
000710      
000720     SELECT ARQ-CUSTO    ASSIGN TO CUSTOBASE
000730         ORGANIZATION IS SEQUENTIAL
000740         FILE STATUS IS FS-STAT.
000750      
000760     SELECT ARQ-FAIXA    ASSIGN TO FAIXAPESO
000770         ORGANIZATION IS SEQUENTIAL
000780         FILE STATUS IS FS-STAT.
000790      
000800     SELECT ARQ-MULTIP   ASSIGN TO MULTCOLUNA
000810         ORGANIZATION IS SEQUENTIAL
000820         FILE STATUS IS FS-STAT.
000830      
000840     SELECT ARQ-PEDIDO   ASSIGN TO PEDCOTACAO
000850         ORGANIZATION IS SEQUENTIAL
000860         FILE STATUS IS FS-STAT.
000870      
000880     SELECT ARQ-COTACAO  ASSIGN TO LOGCOTACAO
000890         ORGANIZATION IS SEQUENTIAL
000900         FILE STATUS IS FS-STAT2.
000910      
000920 DATA DIVISION.
000930 FILE SECTION.
000940 FD  ARQ-CLIENTE
000950     LABEL RECORDS ARE STANDARD.
000960     COPY ARQCLIENTE.
000970      
000980 FD  ARQ-ITEM
000990     LABEL RECORDS ARE STANDARD.
001000     COPY ARQITEM.
001010      
001020 FD  ARQ-CUSTO
001030     LABEL RECORDS ARE STANDARD.
001040     COPY ARQCUSTO.
001050      
001060 FD  ARQ-FAIXA
001070     LABEL RECORDS ARE STANDARD.
001080     COPY ARQFAIXA.
001090      
001100 FD  ARQ-MULTIP
001110     LABEL RECORDS ARE STANDARD.
001120     COPY ARQMULTIP.
001130      
001140 FD  ARQ-PEDIDO
001150     LABEL RECORDS ARE STANDARD.
001160     COPY ARQPEDIDO.
001170      
001180 FD  ARQ-COTACAO
001190     LABEL RECORDS ARE STANDARD.
001200     COPY ARQCOTACAO.
001210      
001220 WORKING-STORAGE SECTION.
001230*----------------------------------------------------------------*
001240* STATUS DE ARQUIVO / CHAVES DE CONTROLE
001250*----------------------------------------------------------------*
001260 77  FS-STAT                  PIC X(02) VALUE "00".
001270     88  FS-OK                VALUE "00".
001280     88  FS-FIM               VALUE "10".
001290     88  FS-NAO-EXISTE        VALUE "35".
001300
001310 77  FS-STAT2                 PIC X(02) VALUE "00".
001320     88  FS2-OK               VALUE "00".
001330     88  FS2-FIM              VALUE "10".
001340     88  FS2-NAO-EXISTE       VALUE "35".
001350
001360 77  WS-FIM-CLIENTE           PIC X(01) VALUE "N".
001361     88  WF-CLIENTE               VALUE "S".
001370 77  WS-FIM-ITEM              PIC X(01) VALUE "N".
001371     88  WF-ITEM                  VALUE "S".
001380 77  WS-FIM-CUSTO             PIC X(01) VALUE "N".
001381     88  WF-CUSTO                 VALUE "S".
001390 77  WS-FIM-FAIXA             PIC X(01) VALUE "N".
001391     88  WF-FAIXA                 VALUE "S".
001400 77  WS-FIM-MULTIP            PIC X(01) VALUE "N".
001401     88  WF-MULTIP                VALUE "S".
001410 77  WS-FIM-PEDIDO            PIC X(01) VALUE "N".
001411     88  WF-PEDIDO                VALUE "S".
001420 77  WS-FIM-LOG-ANTIGO        PIC X(01) VALUE "N".
001421     88  WF-LOG-ANTIGO            VALUE "S".
001430
001520 77  WS-SITUACAO-COTACAO      PIC X(01) VALUE "N".
001530     88  WS-COTACAO-REJEITADA     VALUE "S".
001540     88  WS-COTACAO-ACEITA        VALUE "N".
001550
001560*----------------------------------------------------------------*
001570* TABELA DE CLIENTES (CARREGADA NA ABERTURA DO LOTE)
001580*----------------------------------------------------------------*
001590 01  WS-TAB-CLIENTES.
001600     05  WS-QTD-CLIENTES      PIC 9(05) COMP VALUE ZERO.
001610     05  WS-CLI-ENTRY OCCURS 500 TIMES
001620                              INDEXED BY WS-CLI-IDX.
001630         10  WS-CLI-CODIGO        PIC X(10).
001640         10  WS-CLI-NOME          PIC X(30).
001650         10  WS-CLI-QUEBRA-COL    PIC X(30).
001660         10  WS-CLI-AJUSTE-FRETE  PIC S9(3).
001670      
001680*----------------------------------------------------------------*
001690* TABELA DE ITENS DE CATALOGO (ESTOQUE)
001700*----------------------------------------------------------------*
001710 01  WS-TAB-ITENS.
001720     05  WS-QTD-ITENS         PIC 9(05) COMP VALUE ZERO.
001730     05  WS-ITM-ENTRY OCCURS 2000 TIMES
001740                              INDEXED BY WS-ITM-IDX.
001750         10  WS-ITM-SKU           PIC X(15).
001760         10  WS-ITM-DESCRICAO     PIC X(40).
001770         10  WS-ITM-MATERIAL      PIC X(15).
001780         10  WS-ITM-COD-MATERIAL  PIC X(02).
001790         10  WS-ITM-COR           PIC X(20).
001800         10  WS-ITM-ACABAMENTO    PIC X(20).
001810         10  WS-ITM-PESO-UNIT     PIC S9(5)V9(4).
001820         10  WS-ITM-LARGURA       PIC S9(3)V9(2).
001830      
001840*----------------------------------------------------------------*
001850* TABELA DE CUSTO-BASE POR MATERIAL
001860*----------------------------------------------------------------*
001870 01  WS-TAB-CUSTOS.
001880     05  WS-QTD-CUSTOS        PIC 9(03) COMP VALUE ZERO.
001890     05  WS-CBA-ENTRY OCCURS 20 TIMES
001900                              INDEXED BY WS-CBA-IDX.
001910         10  WS-CBA-MATERIAL          PIC X(15).
001920         10  WS-CBA-BASE-LIBRA        PIC S9(3)V9(4).
001930         10  WS-CBA-ACRES-COR         PIC S9(3)V9(4).
001940         10  WS-CBA-ACRES-TRANSP      PIC S9(3)V9(4).
001950         10  WS-CBA-ACRES-BRILHO      PIC S9(3)V9(4).
001960         10  WS-CBA-ACRES-VELUDO      PIC S9(3)V9(4).
001970         10  WS-CBA-ACRES-BCO-OPACO   PIC S9(3)V9(4).
001980         10  WS-CBA-ACRES-BCO-TRANSL  PIC S9(3)V9(4).
001990      
002000*----------------------------------------------------------------*
002010* TABELA DE FAIXA DE PESO X COLUNA (ORDEM DECRESCENTE DE PESO)
002020*----------------------------------------------------------------*
002030 01  WS-TAB-FAIXAS.
002040     05  WS-QTD-FAIXAS        PIC 9(03) COMP VALUE ZERO.
002050     05  WS-FX-TROCOU         PIC X(01) VALUE "N".
002060     05  WS-FX-ACHADA         PIC X(01) VALUE "N".
002070     05  WS-FX-SUBIDX         PIC 9(03) COMP VALUE ZERO.
002080     05  WS-FX-TEMP.
002090         10  WS-FX-TEMP-PESO      PIC S9(7)V9(2).
002100         10  WS-FX-TEMP-COLUNA    PIC S9(3).
002110     05  WS-FX-ENTRY OCCURS 60 TIMES
002120                              INDEXED BY WS-FX-IDX.
002130         10  WS-FX-PESO-MINIMO    PIC S9(7)V9(2).
002140         10  WS-FX-COLUNA         PIC S9(3).
002150      
002160*----------------------------------------------------------------*
002170* TABELA DE MULTIPLICADOR POR COLUNA
002180*----------------------------------------------------------------*
002190 01  WS-TAB-MULTIP.
002200     05  WS-QTD-MULTIP        PIC 9(03) COMP VALUE ZERO.
002210     05  WS-MUL-COLUNA-MIN    PIC S9(3) VALUE ZERO.
002220     05  WS-MUL-COLUNA-MAX    PIC S9(3) VALUE ZERO.
002230     05  WS-MUL-MULT-MIN      PIC S9(2)V9(4) VALUE ZERO.
002240     05  WS-MUL-PADRAO-MAX    PIC S9(2)V9(4) VALUE 1.1000.
002250     05  WS-MUL-ACHADA        PIC X(01) VALUE "N".
002260     05  WS-MUL-ENTRY OCCURS 120 TIMES
002270                              INDEXED BY WS-MUL-IDX.
002280         10  WS-MUL-COLUNA        PIC S9(3).
002290         10  WS-MUL-MULTIPLICADOR PIC S9(2)V9(4).
002300      
002310*----------------------------------------------------------------*
002320* TABELA FIXA DE VALIDACAO DE CHAPA SOB MEDIDA (TIPO C) -
002330* MONTADA NA PARTIDA PELO PARAGRAFO 1700 A PARTIR DOS LIMITES
002340* DO MANUAL DE ESPECIFICACOES DE CHAPA DA K AND R.
002350*----------------------------------------------------------------*
002360 01  WS-TAB-VALID-AVULSO.
002370     05  WS-VA-ENTRY OCCURS 3 TIMES
002380                              INDEXED BY WS-VA-IDX.
002390         10  WS-VA-MATERIAL       PIC X(15).
002400         10  WS-VA-CODIGO         PIC X(02).
002410         10  WS-VA-BITOLA-MIN     PIC S9(1)V9(4).
002420         10  WS-VA-BITOLA-MAX     PIC S9(1)V9(4).
002430         10  WS-VA-LARGURA-MIN    PIC S9(3)V9(2).
002440         10  WS-VA-LARGURA-MAX    PIC S9(3)V9(2).
002450         10  WS-VA-COMPR-MIN      PIC S9(3)V9(2).
002460         10  WS-VA-COMPR-MAX      PIC S9(3)V9(2).
002470         10  WS-VA-FATOR-PESO     PIC S9(1)V9(2).
002480         10  WS-VA-QTD-CORES      PIC 9(1) COMP.
002490         10  WS-VA-CORES OCCURS 3 TIMES PIC X(20).
002500         10  WS-VA-QTD-ACAB       PIC 9(1) COMP.
002510         10  WS-VA-ACABAMENTOS OCCURS 4 TIMES PIC X(20).
002520      
002530*----------------------------------------------------------------*
002540* AREA DE TRABALHO DO CABECALHO / LINHA DO PEDIDO CORRENTE
002550*----------------------------------------------------------------*
002560 01  WS-PEDIDO-ATUAL.
002570     05  WS-PED-CLIENTE-ID        PIC X(10).
002580     05  WS-PED-FRETE-INCLUSO     PIC X(01).
002590     05  WS-PED-QTD-LINHAS        PIC 9(03).
002600     05  WS-PED-CLI-ACHADO        PIC X(01) VALUE "N".
002610         88  WS-CLIENTE-ACHADO        VALUE "S".
002620     05  WS-PED-CLI-POSICAO       PIC 9(05) COMP VALUE ZERO.
002630     05  WS-PED-MENSAGEM-ERRO     PIC X(80) VALUE SPACES.
002640      
002650 01  WS-LINHA-ATUAL.
002660     05  WS-LIN-TIPO              PIC X(01).
002670     05  WS-LIN-QUANTIDADE        PIC S9(7)V9(2).
002680     05  WS-LIN-SKU               PIC X(15).
002690     05  WS-LIN-MATERIAL          PIC X(15).
002700     05  WS-LIN-COR               PIC X(20).
002710     05  WS-LIN-ACABAMENTO        PIC X(20).
002720     05  WS-LIN-BITOLA            PIC S9(1)V9(4).
002730     05  WS-LIN-LARGURA           PIC S9(3)V9(2).
002740     05  WS-LIN-COMPRIMENTO       PIC S9(3)V9(2).
002750     05  WS-LIN-FOLHAS            PIC S9(7)V9(2).
002760     05  WS-LIN-DESCRICAO         PIC X(40).
002770     05  WS-LIN-PESO-UNIT         PIC S9(5)V9(4).
002780     05  WS-LIN-CUSTO-LIQUIDO     PIC S9(5)V9(4).
002790     05  WS-LIN-VALIDA            PIC X(01) VALUE "S".
002800         88  WS-LINHA-VALIDA          VALUE "S".
002810         88  WS-LINHA-INVALIDA        VALUE "N".
002820      
002830*----------------------------------------------------------------*
002840* RESULTADO DE UMA LINHA PRECIFICADA - USADO COMO SAIDA DOS
002850* PARAGRAFOS PRECIFICADORES E COMO FONTE PARA O BUFFER DA COTACAO
002860*----------------------------------------------------------------*
002870 01  WS-RESULTADO-LINHA.
002880     05  WS-RES-TIPO              PIC X(01).
002890     05  WS-RES-SKU               PIC X(15).
002900     05  WS-RES-DESCRICAO         PIC X(40).
002910     05  WS-RES-QUANTIDADE        PIC S9(7)V9(2).
002920     05  WS-RES-PESO-UNIT         PIC S9(5)V9(4).
002930     05  WS-RES-CUSTO-BASE-UNIT   PIC S9(5)V9(4).
002940     05  WS-RES-PRECO-VENDA-UNIT  PIC S9(5)V9(4).
002950     05  WS-RES-VENDA-ESTENDIDA   PIC S9(7)V9(2).
002960     05  WS-RES-COLUNA-TOTAL      PIC S9(3).
002970      
002980*----------------------------------------------------------------*
002990* BUFFER DE LINHAS PRECIFICADAS DA COTACAO EM ANDAMENTO - SO E'
003000* GRAVADO NO ARQUIVO DE LOG SE A COTACAO INTEIRA FOR ACEITA
003010* (UMA LINHA REJEITADA REJEITA A COTACAO TODA - VIDE 2300)
003020*----------------------------------------------------------------*
003030 01  WS-BUFFER-COTACAO.
003040     05  WS-BUF-QTD-LINHAS    PIC 9(03) COMP VALUE ZERO.
003050     05  WS-BUF-TOTAL-COTACAO PIC S9(9)V9(2) VALUE ZERO.
003060     05  WS-BUF-ENTRY OCCURS 200 TIMES
003070                              INDEXED BY WS-BUF-IDX.
003080         10  WS-BUF-TIPO              PIC X(01).
003090         10  WS-BUF-SKU               PIC X(15).
003100         10  WS-BUF-DESCRICAO         PIC X(40).
003110         10  WS-BUF-QUANTIDADE        PIC S9(7)V9(2).
003120         10  WS-BUF-PESO-UNIT         PIC S9(5)V9(4).
003130         10  WS-BUF-CUSTO-BASE-UNIT   PIC S9(5)V9(4).
003140         10  WS-BUF-PRECO-VENDA-UNIT  PIC S9(5)V9(4).
003150         10  WS-BUF-VENDA-ESTENDIDA   PIC S9(7)V9(2).
003160         10  WS-BUF-COLUNA-TOTAL      PIC S9(3).
003170      
003180*----------------------------------------------------------------*
003190* AREA DE TRABALHO DO MOTOR DE PRECIFICACAO (COMUM AOS TRES
003200* PRECIFICADORES - ESTOQUE, SOB MEDIDA E AVULSO)
003210*----------------------------------------------------------------*
003220 01  WS-MOTOR.
003230     05  WS-MOT-CUSTO-BASE-UNIT   PIC S9(5)V9(4).
003240     05  WS-MOT-PESO-UNIT         PIC S9(5)V9(4).
003250     05  WS-MOT-QUANTIDADE        PIC S9(7)V9(2).
003260     05  WS-MOT-COLUNA-BASE       PIC S9(3).
003270     05  WS-MOT-COD-MATERIAL      PIC X(02).
003280     05  WS-MOT-FRETE-INCLUSO     PIC X(01).
003290     05  WS-MOT-AJUSTE-FRETE      PIC S9(3).
003300     05  WS-MOT-COLUNA            PIC S9(3).
003310     05  WS-MOT-PESO-TOTAL        PIC S9(9)V9(4).
003320     05  WS-MOT-COLUNA-PESO       PIC S9(3).
003330     05  WS-MOT-COLUNA-TOTAL      PIC S9(3).
003340     05  WS-MOT-MULTIPLICADOR     PIC S9(2)V9(4).
003350     05  WS-MOT-PRECO-UNIT        PIC S9(7)V9(6).
003360     05  WS-MOT-LARGURA-ITEM      PIC S9(3)V9(2).
003370     05  WS-MOT-AJUSTE-EXTRA      PIC S9(3) VALUE ZERO.
003380      
003390*----------------------------------------------------------------*
003400* AREA DE TRABALHO - PARSER DA STRING DE QUEBRA DE COLUNA
003410*----------------------------------------------------------------*
003420 01  WS-AREA-QUEBRA.
003430     05  WS-QB-CODIGO             PIC X(02).
003440     05  WS-QB-STRING             PIC X(30).
003450     05  WS-QB-POSICAO            PIC 9(02) COMP VALUE ZERO.
003460     05  WS-QB-ACHADA             PIC 9(02) COMP VALUE ZERO.
003470     05  WS-QB-INICIO             PIC 9(02) COMP VALUE ZERO.
003480     05  WS-QB-RESTO              PIC 9(02) COMP VALUE ZERO.
003490     05  WS-QB-TESTE-2            PIC X(02).
003500     05  WS-QB-TESTE-1            PIC X(01).
003510     05  WS-QB-NUM-2              PIC 9(02).
003520     05  WS-QB-NUM-1              PIC 9(01).
003530     05  WS-QB-COLUNA             PIC S9(3) VALUE ZERO.
003540      
003550*----------------------------------------------------------------*
003560* AREA DE TRABALHO - CHAPA SOB MEDIDA (PRECIFICADOR TIPO C)
003570*----------------------------------------------------------------*
003580 01  WS-AREA-AVULSO.
003590     05  WS-AV-ACHADA             PIC X(01) VALUE "N".
003600         88  WS-AV-MATERIAL-ACHADO    VALUE "S".
003610     05  WS-AV-POSICAO            PIC 9(01) COMP VALUE ZERO.
003620     05  WS-AV-PESO-FOLHA         PIC S9(5)V9(4) VALUE ZERO.
003630     05  WS-AV-PESO-TOTAL         PIC S9(9)V9(4) VALUE ZERO.
003640     05  WS-AV-FOLHAS-MINIMAS     PIC S9(7)V9(2) VALUE ZERO.
003650     05  WS-AV-FOLHAS-INTEIRAS    PIC S9(7) VALUE ZERO.
003660     05  WS-AV-RESTO-INTEIRO      PIC S9(7)V9(4) VALUE ZERO.
003670      
003680*----------------------------------------------------------------*
003690* AREA DE TRABALHO - VALIDACAO DE CHAPA SOB MEDIDA - ACUMULA OS
003700* ERROS ENCONTRADOS NUMA SO LINHA DE MENSAGEM (VIDE 2550)
003710*----------------------------------------------------------------*
003720 01  WS-AREA-VALIDACAO.
003730     05  WS-VD-LINHA-OK           PIC X(01) VALUE "S".
003740         88  WS-VD-OK                 VALUE "S".
003750     05  WS-VD-COR-ACHADA         PIC X(01) VALUE "N".
003760     05  WS-VD-ACAB-ACHADO        PIC X(01) VALUE "N".
003770     05  WS-VD-SUBIDX             PIC 9(01) COMP VALUE ZERO.
003780     05  WS-VD-PONTEIRO           PIC 9(03) COMP VALUE 1.
003790     05  WS-VD-MENSAGEM           PIC X(80) VALUE SPACES.
003800      
003810*----------------------------------------------------------------*
003820* AREA DE TRABALHO - CONVERSAO PARA MINUSCULAS (COMPARACAO DE
003830* MATERIAL/COR/ACABAMENTO SEM DISTINCAO DE CAIXA)
003840*----------------------------------------------------------------*
003850 01  WS-AREA-CONVERSAO.
003860     05  WS-CV-ALFA-MAIUSC        PIC X(26)
003870         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003880     05  WS-CV-ALFA-MINUSC        PIC X(26)
003890         VALUE "abcdefghijklmnopqrstuvwxyz".
003900     05  WS-CV-BUFFER-40          PIC X(40).
003910     05  WS-CV-MATERIAL-MIN       PIC X(15).
003920     05  WS-CV-COR-MIN            PIC X(20).
003930     05  WS-CV-ACABAMENTO-MIN     PIC X(20).
003940      
003950*----------------------------------------------------------------*
003960* AREA DE TRABALHO - BUSCA DE ITEM DE CATALOGO E DE CUSTO-BASE
003970*----------------------------------------------------------------*
003980 01  WS-AREA-BUSCAS.
003990     05  WS-ITM-ACHADO            PIC X(01) VALUE "N".
004000         88  WS-ITEM-ACHADO           VALUE "S".
004010     05  WS-CBA-ACHADO            PIC X(01) VALUE "N".
004020         88  WS-CUSTO-ACHADO          VALUE "S".
004030      
004040*----------------------------------------------------------------*
004050* AREA DE TRABALHO - MONTAGEM DO CUSTO-BASE (COMUM AOS TRES
004060* PRECIFICADORES) - VIDE PARAGRAFO 2740
004070*----------------------------------------------------------------*
004080 01  WS-AREA-CUSTO-BASE.
004090     05  WS-BCB-MATERIAL          PIC X(15).
004100     05  WS-BCB-COR               PIC X(20).
004110     05  WS-BCB-ACABAMENTO        PIC X(20).
004120     05  WS-BCB-PESO-UNIT         PIC S9(5)V9(4).
004130     05  WS-BCB-TAXA-LIBRA        PIC S9(3)V9(4).
004140     05  WS-BCB-CUSTO-UNIT        PIC S9(5)V9(6).
004150      
004160*----------------------------------------------------------------*
004170* AREA DE TRABALHO - DESCRICAO AUTOMATICA DA CHAPA SOB MEDIDA
004180*----------------------------------------------------------------*
004190 01  WS-AREA-DESCRICAO.
004200     05  WS-DS-BITOLA-ED          PIC 9.999.
004210     05  WS-DS-LARGURA-INT        PIC S9(3) VALUE ZERO.
004220     05  WS-DS-COMPR-INT          PIC S9(3) VALUE ZERO.
004230     05  WS-DS-LARGURA-ED         PIC Z9.
004240     05  WS-DS-COMPR-ED           PIC Z9.
004250      
004260*----------------------------------------------------------------*
004270* AREA DE TRABALHO - MINIMOS DE PEDIDO
004280*----------------------------------------------------------------*
004290 01  WS-AREA-MINIMOS.
004300     05  WS-MN-EXTENSAO           PIC S9(9)V9(4) VALUE ZERO.
004310      
004320*----------------------------------------------------------------*
004330* DATA E HORA DO SISTEMA - TIMESTAMP DE CRIACAO DA COTACAO
004340* (CORRECAO Y2K DO REQUEST 0117 - SECULO SEMPRE EXPLICITO)
004350*----------------------------------------------------------------*
004360 01  WS-DATA-HORA-SISTEMA.
004370     05  WS-DHS-DATA-AAMMDD.
004380         10  WS-DHS-ANO-2D        PIC 9(02).
004390         10  WS-DHS-MES           PIC 9(02).
004400         10  WS-DHS-DIA           PIC 9(02).
004410     05  WS-DHS-SECULO            PIC 9(02) VALUE ZERO.
004420     05  WS-DHS-HORA.
004430         10  WS-DHS-HH            PIC 9(02).
004440         10  WS-DHS-MM            PIC 9(02).
004450         10  WS-DHS-SS            PIC 9(02).
004460         10  WS-DHS-CENTESIMO     PIC 9(02).
004470     05  WS-DHS-DIF-GMT           PIC S9(04).
004480      
004490 01  WS-TIMESTAMP-COTACAO.
004500     05  WS-TSC-ANO-4D            PIC 9(04).
004510     05  FILLER                   PIC X(01) VALUE "-".
004520     05  WS-TSC-MES               PIC 9(02).
004530     05  FILLER                   PIC X(01) VALUE "-".
004540     05  WS-TSC-DIA               PIC 9(02).
004550     05  FILLER                   PIC X(01) VALUE " ".
004560     05  WS-TSC-HH                PIC 9(02).
004570     05  FILLER                   PIC X(01) VALUE ":".
004580     05  WS-TSC-MM                PIC 9(02).
004590     05  FILLER                   PIC X(01) VALUE ":".
004600     05  WS-TSC-SS                PIC 9(02).
004610      
004620*----------------------------------------------------------------*
004630* NUMERACAO SEQUENCIAL DA COTACAO (MAIOR CTZ-ID GRAVADO + 1)
004640*----------------------------------------------------------------*
004650 01  WS-NUMERACAO-COTACAO.
004660     05  WS-NUM-MAIOR-ID          PIC 9(07) COMP VALUE ZERO.
004670     05  WS-NUM-PROXIMO-ID        PIC 9(07) COMP VALUE ZERO.
004680      
004690*----------------------------------------------------------------*
004700* TOTAIS DE CONTROLE DO LOTE
004710*----------------------------------------------------------------*
004720 01  WS-TOTAIS-LOTE.
004730     05  WS-TOT-COTACOES-PROC     PIC 9(07) COMP VALUE ZERO.
004740     05  WS-TOT-COTACOES-REJ      PIC 9(07) COMP VALUE ZERO.
004750     05  WS-TOT-LINHAS-PRECIF     PIC 9(07) COMP VALUE ZERO.
004760     05  WS-TOT-GERAL-COTADO      PIC S9(11)V9(2) VALUE ZERO.
004770      
004780*----------------------------------------------------------------*
004790* AREAS AUXILIARES DE IMPRESSAO NO CONSOLE
004800*----------------------------------------------------------------*
004810 77  WS-LINHA-CONSOLE             PIC X(80) VALUE SPACES.
004820 77  WS-ED-TOTAIS                 PIC ZZZ,ZZZ,ZZ9.
004830 77  WS-ED-VALOR                  PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
004840      
004850      
004860 PROCEDURE DIVISION.
004870*----------------------------------------------------------------*
004880 0000-CONTROLE SECTION.
004890 0000-INICIO.
004900     PERFORM 1000-ABERTURA THRU 1000-FIM.
004910     PERFORM 2000-PROCESSA-PEDIDOS THRU 2000-FIM
004920         UNTIL WF-PEDIDO.
004930     PERFORM 9000-TERMINO THRU 9000-FIM.
004940     STOP RUN.
004950      
004960*----------------------------------------------------------------*
004970* 1000 - ABERTURA DO LOTE - CARGA DAS TABELAS DE REFERENCIA E
004980*        DETERMINACAO DO PROXIMO NUMERO DE COTACAO
004990*----------------------------------------------------------------*
005000 1000-ABERTURA.
005010     OPEN INPUT  ARQ-CLIENTE ARQ-ITEM ARQ-CUSTO ARQ-FAIXA
005020                 ARQ-MULTIP ARQ-PEDIDO.
005030     PERFORM 1100-CARREGA-CLIENTES THRU 1100-FIM.
005040     PERFORM 1200-CARREGA-ITENS THRU 1200-FIM.
005050     PERFORM 1300-CARREGA-CUSTOS THRU 1300-FIM.
005060     PERFORM 1400-CARREGA-FAIXAS THRU 1400-FIM.
005070     PERFORM 1450-ORDENA-FAIXAS THRU 1450-FIM.
005080     PERFORM 1500-CARREGA-MULTIPLICADORES THRU 1500-FIM.
005090     PERFORM 1700-MONTA-TABELA-VALID-AVULSO THRU 1700-FIM.
005100     PERFORM 1800-NUMERO-INICIAL-COTACAO THRU 1800-FIM.
005110     GO TO 1000-FIM.
005120 1000-FIM.
005130     EXIT.
005140      
005150 1100-CARREGA-CLIENTES.
005160     READ ARQ-CLIENTE
005170         AT END MOVE "S" TO WS-FIM-CLIENTE
005180     END-READ.
005190     PERFORM 1110-CARREGA-1-CLIENTE THRU 1110-FIM
005200         UNTIL WF-CLIENTE.
005210     GO TO 1100-FIM.
005220 1100-FIM.
005230     EXIT.
005240      
005250 1110-CARREGA-1-CLIENTE.
005260     ADD 1 TO WS-QTD-CLIENTES.
005270     SET WS-CLI-IDX TO WS-QTD-CLIENTES.
005280     MOVE CLI-CODIGO         TO WS-CLI-CODIGO(WS-CLI-IDX).
005290     MOVE CLI-NOME           TO WS-CLI-NOME(WS-CLI-IDX).
005300     MOVE CLI-QUEBRA-COLUNA  TO WS-CLI-QUEBRA-COL(WS-CLI-IDX).
005310     MOVE CLI-AJUSTE-FRETE   TO WS-CLI-AJUSTE-FRETE(WS-CLI-IDX).
005320     READ ARQ-CLIENTE
005330         AT END MOVE "S" TO WS-FIM-CLIENTE
005340     END-READ.
005350     GO TO 1110-FIM.
005360 1110-FIM.
005370     EXIT.
005380      
005390 1200-CARREGA-ITENS.
005400     READ ARQ-ITEM
005410         AT END MOVE "S" TO WS-FIM-ITEM
005420     END-READ.
005430     PERFORM 1210-CARREGA-1-ITEM THRU 1210-FIM
005440         UNTIL WF-ITEM.
005450     GO TO 1200-FIM.
005460 1200-FIM.
005470     EXIT.
005480      
005490 1210-CARREGA-1-ITEM.
005500     ADD 1 TO WS-QTD-ITENS.
005510     SET WS-ITM-IDX TO WS-QTD-ITENS.
005520     MOVE ITM-SKU            TO WS-ITM-SKU(WS-ITM-IDX).
005530     MOVE ITM-DESCRICAO      TO WS-ITM-DESCRICAO(WS-ITM-IDX).
005540     MOVE ITM-MATERIAL       TO WS-ITM-MATERIAL(WS-ITM-IDX).
005550     MOVE ITM-COD-MATERIAL   TO WS-ITM-COD-MATERIAL(WS-ITM-IDX).
005560     MOVE ITM-COR            TO WS-ITM-COR(WS-ITM-IDX).
005570     MOVE ITM-ACABAMENTO     TO WS-ITM-ACABAMENTO(WS-ITM-IDX).
005580     MOVE ITM-PESO-UNIT      TO WS-ITM-PESO-UNIT(WS-ITM-IDX).
005590     IF ITM-LARGURA = ZERO
005600         MOVE 48.00 TO WS-ITM-LARGURA(WS-ITM-IDX)
005610     ELSE
005620         MOVE ITM-LARGURA TO WS-ITM-LARGURA(WS-ITM-IDX)
005630     END-IF.
005640     READ ARQ-ITEM
005650         AT END MOVE "S" TO WS-FIM-ITEM
005660     END-READ.
005670     GO TO 1210-FIM.
005680 1210-FIM.
005690     EXIT.
005700      
005710 1300-CARREGA-CUSTOS.
005720     READ ARQ-CUSTO
005730         AT END MOVE "S" TO WS-FIM-CUSTO
005740     END-READ.
005750     PERFORM 1310-CARREGA-1-CUSTO THRU 1310-FIM
005760         UNTIL WF-CUSTO.
005770     GO TO 1300-FIM.
005780 1300-FIM.
005790     EXIT.
005800      
005810 1310-CARREGA-1-CUSTO.
005820     ADD 1 TO WS-QTD-CUSTOS.
005830     SET WS-CBA-IDX TO WS-QTD-CUSTOS.
005840     MOVE CBA-MATERIAL TO WS-CV-BUFFER-40.
005850     PERFORM 7300-CONVERTE-MINUSCULAS THRU 7300-FIM.
005860     MOVE WS-CV-BUFFER-40(1:15) TO WS-CBA-MATERIAL(WS-CBA-IDX).
005870     MOVE CBA-BASE-LIBRA      TO WS-CBA-BASE-LIBRA(WS-CBA-IDX).
005880     MOVE CBA-ACRES-COR       TO WS-CBA-ACRES-COR(WS-CBA-IDX).
005890     MOVE CBA-ACRES-TRANSPARENTE
005900                      TO WS-CBA-ACRES-TRANSP(WS-CBA-IDX).
005910     MOVE CBA-ACRES-BRILHO    TO WS-CBA-ACRES-BRILHO(WS-CBA-IDX).
005920     MOVE CBA-ACRES-VELUDO    TO WS-CBA-ACRES-VELUDO(WS-CBA-IDX).
005930     MOVE CBA-ACRES-BRANCO-OPACO
005940                      TO WS-CBA-ACRES-BCO-OPACO(WS-CBA-IDX).
005950     MOVE CBA-ACRES-BRANCO-TRANSLUC
005960                      TO WS-CBA-ACRES-BCO-TRANSL(WS-CBA-IDX).
005970     READ ARQ-CUSTO
005980         AT END MOVE "S" TO WS-FIM-CUSTO
005990     END-READ.
006000     GO TO 1310-FIM.
006010 1310-FIM.
006020     EXIT.
006030      
006040 1400-CARREGA-FAIXAS.
006050     READ ARQ-FAIXA
006060         AT END MOVE "S" TO WS-FIM-FAIXA
006070     END-READ.
006080     PERFORM 1410-CARREGA-1-FAIXA THRU 1410-FIM
006090         UNTIL WF-FAIXA.
006100     GO TO 1400-FIM.
006110 1400-FIM.
006120     EXIT.
006130      
006140 1410-CARREGA-1-FAIXA.
006150     ADD 1 TO WS-QTD-FAIXAS.
006160     SET WS-FX-IDX TO WS-QTD-FAIXAS.
006170     MOVE FPS-PESO-MINIMO  TO WS-FX-PESO-MINIMO(WS-FX-IDX).
006180     MOVE FPS-COLUNA       TO WS-FX-COLUNA(WS-FX-IDX).
006190     READ ARQ-FAIXA
006200         AT END MOVE "S" TO WS-FIM-FAIXA
006210     END-READ.
006220     GO TO 1410-FIM.
006230 1410-FIM.
006240     EXIT.
006250      
006260*----------------------------------------------------------------*
006270* 1450 - A FAIXA DE PESO DEVE FICAR EM ORDEM DECRESCENTE DE
006280*        PESO MINIMO PARA A BUSCA DO 2720 FUNCIONAR. O ARQUIVO
006290*        JA CHEGA ORDENADO DA MANUTENCAO DE TABELAS, MAS O
006300*        PROGRAMA SE DEFENDE E REORDENA EM MEMORIA (BOLHA).
006310*----------------------------------------------------------------*
006320 1450-ORDENA-FAIXAS.
006330     IF WS-QTD-FAIXAS < 2
006340         GO TO 1450-FIM
006350     END-IF.
006360     MOVE "S" TO WS-FX-TROCOU.
006370     PERFORM 1460-PASSADA-BOLHA THRU 1460-FIM
006380         UNTIL WS-FX-TROCOU = "N".
006390     GO TO 1450-FIM.
006400 1450-FIM.
006410     EXIT.
006420      
006430 1460-PASSADA-BOLHA.
006440     MOVE "N" TO WS-FX-TROCOU.
006450     PERFORM 1470-COMPARA-PAR THRU 1470-FIM
006460         VARYING WS-FX-SUBIDX FROM 1 BY 1
006470         UNTIL WS-FX-SUBIDX > WS-QTD-FAIXAS - 1.
006480     GO TO 1460-FIM.
006490 1460-FIM.
006500     EXIT.
006510      
006520 1470-COMPARA-PAR.
006530     SET WS-FX-IDX TO WS-FX-SUBIDX.
006540     IF WS-FX-PESO-MINIMO(WS-FX-IDX) <
006550        WS-FX-PESO-MINIMO(WS-FX-IDX + 1)
006560         MOVE WS-FX-ENTRY(WS-FX-IDX) TO WS-FX-TEMP
006570         MOVE WS-FX-ENTRY(WS-FX-IDX + 1) TO WS-FX-ENTRY(WS-FX-IDX)
006580         MOVE WS-FX-TEMP TO WS-FX-ENTRY(WS-FX-IDX + 1)
006590         MOVE "S" TO WS-FX-TROCOU
006600     END-IF.
006610     GO TO 1470-FIM.
006620 1470-FIM.
006630     EXIT.
006640      
006650 1500-CARREGA-MULTIPLICADORES.
006660     READ ARQ-MULTIP
006670         AT END MOVE "S" TO WS-FIM-MULTIP
006680     END-READ.
006690     PERFORM 1510-CARREGA-1-MULTIP THRU 1510-FIM
006700         UNTIL WF-MULTIP.
006710     GO TO 1500-FIM.
006720 1500-FIM.
006730     EXIT.
006740      
006750 1510-CARREGA-1-MULTIP.
006760     EVALUATE MCL-TIPO-REG
006770         WHEN "C"
006780             MOVE MCL-PADRAO-ACIMA-MAX TO WS-MUL-PADRAO-MAX
006790         WHEN OTHER
006800             ADD 1 TO WS-QTD-MULTIP
006810             SET WS-MUL-IDX TO WS-QTD-MULTIP
006820             MOVE MCL-COLUNA TO WS-MUL-COLUNA(WS-MUL-IDX)
006830             MOVE MCL-MULTIPLICADOR
006840                        TO WS-MUL-MULTIPLICADOR(WS-MUL-IDX)
006850             IF WS-QTD-MULTIP = 1
006860                 MOVE MCL-COLUNA TO WS-MUL-COLUNA-MIN
006870                 MOVE MCL-COLUNA TO WS-MUL-COLUNA-MAX
006880                 MOVE MCL-MULTIPLICADOR TO WS-MUL-MULT-MIN
006890             ELSE
006900                 IF MCL-COLUNA < WS-MUL-COLUNA-MIN
006910                     MOVE MCL-COLUNA TO WS-MUL-COLUNA-MIN
006920                     MOVE MCL-MULTIPLICADOR TO WS-MUL-MULT-MIN
006930                 END-IF
006940                 IF MCL-COLUNA > WS-MUL-COLUNA-MAX
006950                     MOVE MCL-COLUNA TO WS-MUL-COLUNA-MAX
006960                 END-IF
006970             END-IF
006980     END-EVALUATE.
006990     READ ARQ-MULTIP
007000         AT END MOVE "S" TO WS-FIM-MULTIP
007010     END-READ.
007020     GO TO 1510-FIM.
007030 1510-FIM.
007040     EXIT.
007050      
007060*----------------------------------------------------------------*
007070* 1700 - TABELA DE VALIDACAO DE CHAPA SOB MEDIDA (LIMITES FIXOS
007080*        DO MANUAL DE ESPECIFICACOES - NAO HA ARQUIVO PARA ISTO)
007090*----------------------------------------------------------------*
007100 1700-MONTA-TABELA-VALID-AVULSO.
007110     MOVE "vinyl"              TO WS-VA-MATERIAL(1).
007120     MOVE "VN"                 TO WS-VA-CODIGO(1).
007130     MOVE 0.0090               TO WS-VA-BITOLA-MIN(1).
007140     MOVE 0.0300               TO WS-VA-BITOLA-MAX(1).
007150     MOVE 20.00                TO WS-VA-LARGURA-MIN(1).
007160     MOVE 50.00                TO WS-VA-LARGURA-MAX(1).
007170     MOVE 20.00                TO WS-VA-COMPR-MIN(1).
007180     MOVE 70.00                TO WS-VA-COMPR-MAX(1).
007190     MOVE 0.05                 TO WS-VA-FATOR-PESO(1).
007200     MOVE 3                    TO WS-VA-QTD-CORES(1).
007210     MOVE "white"              TO WS-VA-CORES(1 1).
007220     MOVE "clear"              TO WS-VA-CORES(1 2).
007230     MOVE "stock color"        TO WS-VA-CORES(1 3).
007240     MOVE 4                    TO WS-VA-QTD-ACAB(1).
007250     MOVE "matte/matte"        TO WS-VA-ACABAMENTOS(1 1).
007260     MOVE "gloss/gloss"        TO WS-VA-ACABAMENTOS(1 2).
007270     MOVE "gloss/matte"        TO WS-VA-ACABAMENTOS(1 3).
007280     MOVE "velvet one side"    TO WS-VA-ACABAMENTOS(1 4).
007290      
007300     MOVE "apet"               TO WS-VA-MATERIAL(2).
007310     MOVE "AP"                 TO WS-VA-CODIGO(2).
007320     MOVE 0.0090               TO WS-VA-BITOLA-MIN(2).
007330     MOVE 0.0300               TO WS-VA-BITOLA-MAX(2).
007340     MOVE 20.00                TO WS-VA-LARGURA-MIN(2).
007350     MOVE 50.00                TO WS-VA-LARGURA-MAX(2).
007360     MOVE 20.00                TO WS-VA-COMPR-MIN(2).
007370     MOVE 70.00                TO WS-VA-COMPR-MAX(2).
007380     MOVE 0.05                 TO WS-VA-FATOR-PESO(2).
007390     MOVE 1                    TO WS-VA-QTD-CORES(2).
007400     MOVE "clear"              TO WS-VA-CORES(2 1).
007410     MOVE 1                    TO WS-VA-QTD-ACAB(2).
007420     MOVE "gloss/gloss"        TO WS-VA-ACABAMENTOS(2 1).
007430      
007440     MOVE "styrene"            TO WS-VA-MATERIAL(3).
007450     MOVE "ST"                 TO WS-VA-CODIGO(3).
007460     MOVE 0.0090               TO WS-VA-BITOLA-MIN(3).
007470     MOVE 0.2500               TO WS-VA-BITOLA-MAX(3).
007480     MOVE 20.00                TO WS-VA-LARGURA-MIN(3).
007490     MOVE 65.00                TO WS-VA-LARGURA-MAX(3).
007500     MOVE 20.00                TO WS-VA-COMPR-MIN(3).
007510     MOVE 130.00               TO WS-VA-COMPR-MAX(3).
007520     MOVE 0.04                 TO WS-VA-FATOR-PESO(3).
007530     MOVE 3                    TO WS-VA-QTD-CORES(3).
007540     MOVE "white"              TO WS-VA-CORES(3 1).
007550     MOVE "translucent white"  TO WS-VA-CORES(3 2).
007560     MOVE "dead white"         TO WS-VA-CORES(3 3).
007570     MOVE 2                    TO WS-VA-QTD-ACAB(3).
007580     MOVE "matte/matte"        TO WS-VA-ACABAMENTOS(3 1).
007590     MOVE "gloss/matte"        TO WS-VA-ACABAMENTOS(3 2).
007600     GO TO 1700-FIM.
007610 1700-FIM.
007620     EXIT.
007630      
007640*----------------------------------------------------------------*
007650* 1800 - VARRE O LOG DE COTACOES EXISTENTE PARA DESCOBRIR O
007660*        MAIOR CTZ-ID JA GRAVADO. A PARTIR DAI O LOTE CONTA EM
007670*        MEMORIA (WS-NUM-PROXIMO-ID) A CADA COTACAO ACEITA.
007680*----------------------------------------------------------------*
007690 1800-NUMERO-INICIAL-COTACAO.
007700     MOVE ZERO TO WS-NUM-MAIOR-ID.
007710     OPEN INPUT ARQ-COTACAO.
007720     IF FS2-NAO-EXISTE
007730         MOVE "S" TO WS-FIM-LOG-ANTIGO
007740     ELSE
007750         READ ARQ-COTACAO
007760             AT END MOVE "S" TO WS-FIM-LOG-ANTIGO
007770         END-READ
007780     END-IF.
007790     PERFORM 1810-TESTA-1-REGISTRO-LOG THRU 1810-FIM
007800         UNTIL WF-LOG-ANTIGO.
007810     CLOSE ARQ-COTACAO.
007820     COMPUTE WS-NUM-PROXIMO-ID = WS-NUM-MAIOR-ID + 1.
007830     OPEN EXTEND ARQ-COTACAO.
007840     GO TO 1800-FIM.
007850 1800-FIM.
007860     EXIT.
007870      
007880 1810-TESTA-1-REGISTRO-LOG.
007890     IF CTZ-TIPO-REG = "S"
007900         IF CTZ-ID > WS-NUM-MAIOR-ID
007910             MOVE CTZ-ID TO WS-NUM-MAIOR-ID
007920         END-IF
007930     END-IF.
007940     READ ARQ-COTACAO
007950         AT END MOVE "S" TO WS-FIM-LOG-ANTIGO
007960     END-READ.
007970     GO TO 1810-FIM.
007980 1810-FIM.
007990     EXIT.
008000      
008010*----------------------------------------------------------------*
008020* 2000 - PROCESSA UM PEDIDO DE COTACAO (CABECALHO + LINHAS)
008030*----------------------------------------------------------------*
008040 2000-PROCESSA-PEDIDOS.
008050     PERFORM 2100-LE-CABECALHO THRU 2100-FIM.
008060     IF WF-PEDIDO
008070         GO TO 2000-FIM
008080     END-IF.
008090     PERFORM 2200-LOCALIZA-CLIENTE THRU 2200-FIM.
008100     MOVE ZERO TO WS-BUF-QTD-LINHAS.
008110     MOVE ZERO TO WS-BUF-TOTAL-COTACAO.
008120     MOVE "N" TO WS-SITUACAO-COTACAO.
008130     MOVE SPACES TO WS-PED-MENSAGEM-ERRO.
008140     IF NOT WS-CLIENTE-ACHADO
008150         SET WS-COTACAO-REJEITADA TO TRUE
008160         STRING "CUSTOMER NOT FOUND: " DELIMITED BY SIZE
008170                WS-PED-CLIENTE-ID DELIMITED BY SIZE
008180                INTO WS-PED-MENSAGEM-ERRO
008190         END-STRING
008200     END-IF.
008210     PERFORM 2300-PROCESSA-LINHA THRU 2300-FIM
008220         WS-PED-QTD-LINHAS TIMES.
008230     IF WS-COTACAO-REJEITADA
008240         PERFORM 2950-GRAVA-REJEICAO THRU 2950-FIM
008250         ADD 1 TO WS-TOT-COTACOES-REJ
008260     ELSE
008270         PERFORM 2900-GRAVA-COTACAO THRU 2900-FIM
008280         ADD 1 TO WS-TOT-COTACOES-PROC
008290     END-IF.
008300     GO TO 2000-FIM.
008310 2000-FIM.
008320     EXIT.
008330      
008340 2100-LE-CABECALHO.
008350     READ ARQ-PEDIDO
008360         AT END MOVE "S" TO WS-FIM-PEDIDO
008370     END-READ.
008380     IF NOT WF-PEDIDO
008390         MOVE PHD-CLIENTE-ID     TO WS-PED-CLIENTE-ID
008400         MOVE PHD-FRETE-INCLUSO  TO WS-PED-FRETE-INCLUSO
008410         MOVE PHD-QTD-LINHAS     TO WS-PED-QTD-LINHAS
008420         IF WS-PED-FRETE-INCLUSO NOT = "Y" AND
008430            WS-PED-FRETE-INCLUSO NOT = "N"
008440             MOVE "Y" TO WS-PED-FRETE-INCLUSO
008450         END-IF
008460     END-IF.
008470     GO TO 2100-FIM.
008480 2100-FIM.
008490     EXIT.
008500      
008510 2200-LOCALIZA-CLIENTE.
008520     MOVE "N" TO WS-PED-CLI-ACHADO.
008530     MOVE ZERO TO WS-PED-CLI-POSICAO.
008540     PERFORM 2210-TESTA-1-CLIENTE THRU 2210-FIM
008550         VARYING WS-CLI-IDX FROM 1 BY 1
008560         UNTIL WS-CLI-IDX > WS-QTD-CLIENTES
008570         OR WS-CLIENTE-ACHADO.
008580     GO TO 2200-FIM.
008590 2200-FIM.
008600     EXIT.
008610      
008620 2210-TESTA-1-CLIENTE.
008630     IF WS-CLI-CODIGO(WS-CLI-IDX) = WS-PED-CLIENTE-ID
008640         SET WS-PED-CLI-POSICAO TO WS-CLI-IDX
008650         MOVE "S" TO WS-PED-CLI-ACHADO
008660     END-IF.
008670     GO TO 2210-FIM.
008680 2210-FIM.
008690     EXIT.
008700      
008710*----------------------------------------------------------------*
008720* 2300 - LE UMA LINHA DO PEDIDO E A DESPACHA PARA O PRECIFICADOR
008730*        CORRESPONDENTE AO TIPO. UMA LINHA QUE NAO PASSA PELA
008740*        VALIDACAO REJEITA A COTACAO INTEIRA (0041), MAS O
008750*        PROGRAMA CONTINUA LENDO AS DEMAIS LINHAS DO MESMO
008760*        PEDIDO PARA NAO PERDER O POSICIONAMENTO DO ARQUIVO.
008770*----------------------------------------------------------------*
008780 2300-PROCESSA-LINHA.
008790     READ ARQ-PEDIDO
008800         AT END MOVE "S" TO WS-FIM-PEDIDO
008810     END-READ.
008820     IF WF-PEDIDO
008830         GO TO 2300-FIM
008840     END-IF.
008850     MOVE PLN-TIPO-LINHA    TO WS-LIN-TIPO.
008860     MOVE PLN-QUANTIDADE    TO WS-LIN-QUANTIDADE.
008870     MOVE PLN-SKU           TO WS-LIN-SKU.
008880     MOVE PLN-MATERIAL      TO WS-LIN-MATERIAL.
008890     MOVE PLN-COR           TO WS-LIN-COR.
008900     MOVE PLN-ACABAMENTO    TO WS-LIN-ACABAMENTO.
008910     MOVE PLN-BITOLA        TO WS-LIN-BITOLA.
008920     MOVE PLN-LARGURA       TO WS-LIN-LARGURA.
008930     MOVE PLN-COMPRIMENTO   TO WS-LIN-COMPRIMENTO.
008940     MOVE PLN-FOLHAS        TO WS-LIN-FOLHAS.
008950     MOVE PLN-DESCRICAO     TO WS-LIN-DESCRICAO.
008960     MOVE PLN-PESO-UNIT     TO WS-LIN-PESO-UNIT.
008970     MOVE PLN-CUSTO-LIQUIDO TO WS-LIN-CUSTO-LIQUIDO.
008980     MOVE "S" TO WS-LIN-VALIDA.
008990     IF WS-COTACAO-REJEITADA
009000         GO TO 2300-FIM
009010     END-IF.
009020     EVALUATE WS-LIN-TIPO
009030         WHEN "S"  PERFORM 2400-PRECIFICA-ESTOQUE THRU 2400-FIM
009040         WHEN "C"  PERFORM 2500-PRECIFICA-SOB-MEDIDA THRU 2500-FIM
009050         WHEN "A"  PERFORM 2600-PRECIFICA-AVULSO THRU 2600-FIM
009060         WHEN OTHER
009070             SET WS-LINHA-INVALIDA TO TRUE
009080             MOVE "UNKNOWN LINE TYPE" TO WS-PED-MENSAGEM-ERRO
009090     END-EVALUATE.
009100     IF WS-LINHA-INVALIDA
009110         SET WS-COTACAO-REJEITADA TO TRUE
009120     ELSE
009130         ADD 1 TO WS-BUF-QTD-LINHAS
009140         SET WS-BUF-IDX TO WS-BUF-QTD-LINHAS
009150         MOVE WS-RES-TIPO             TO WS-BUF-TIPO(WS-BUF-IDX)
009160         MOVE WS-RES-SKU              TO WS-BUF-SKU(WS-BUF-IDX)
009170         MOVE WS-RES-DESCRICAO        TO WS-BUF-DESCRICAO(WS-BUF-IDX)
009180         MOVE WS-RES-QUANTIDADE       TO WS-BUF-QUANTIDADE(WS-BUF-IDX)
009190         MOVE WS-RES-PESO-UNIT        TO WS-BUF-PESO-UNIT(WS-BUF-IDX)
009200         MOVE WS-RES-CUSTO-BASE-UNIT  TO
009210                             WS-BUF-CUSTO-BASE-UNIT(WS-BUF-IDX)
009220         MOVE WS-RES-PRECO-VENDA-UNIT TO
009230                             WS-BUF-PRECO-VENDA-UNIT(WS-BUF-IDX)
009240         MOVE WS-RES-VENDA-ESTENDIDA  TO
009250                             WS-BUF-VENDA-ESTENDIDA(WS-BUF-IDX)
009260         MOVE WS-RES-COLUNA-TOTAL     TO WS-BUF-COLUNA-TOTAL(WS-BUF-IDX)
009270         ADD WS-RES-VENDA-ESTENDIDA TO WS-BUF-TOTAL-COTACAO
009280     END-IF.
009290     GO TO 2300-FIM.
009300 2300-FIM.
009310     EXIT.
009320      
009330*----------------------------------------------------------------*
009340* 2400 - PRECIFICA LINHA DE ESTOQUE (TIPO S) - BUSCA O ITEM NO
009350*        CATALOGO, MONTA O CUSTO-BASE E CHAMA O MOTOR COMUM.
009360*----------------------------------------------------------------*
009370 2400-PRECIFICA-ESTOQUE.
009380     MOVE "N" TO WS-ITM-ACHADO.
009390     PERFORM 2401-TESTA-ITEM THRU 2401-FIM
009400         VARYING WS-ITM-IDX FROM 1 BY 1
009410         UNTIL WS-ITM-IDX > WS-QTD-ITENS
009420         OR WS-ITEM-ACHADO.
009430     IF NOT WS-ITEM-ACHADO
009440         SET WS-LINHA-INVALIDA TO TRUE
009450         STRING "ITEM NOT FOUND: " DELIMITED BY SIZE
009460                WS-LIN-SKU DELIMITED BY SIZE
009470                INTO WS-PED-MENSAGEM-ERRO
009480         END-STRING
009490         GO TO 2400-FIM
009500     END-IF.
009510     MOVE WS-ITM-MATERIAL(WS-ITM-IDX)   TO WS-BCB-MATERIAL.
009520     MOVE WS-ITM-COR(WS-ITM-IDX)        TO WS-BCB-COR.
009530     MOVE WS-ITM-ACABAMENTO(WS-ITM-IDX) TO WS-BCB-ACABAMENTO.
009540     MOVE WS-ITM-PESO-UNIT(WS-ITM-IDX)  TO WS-BCB-PESO-UNIT.
009550     PERFORM 2740-MONTA-CUSTO-BASE THRU 2740-FIM.
009560     COMPUTE WS-MOT-CUSTO-BASE-UNIT ROUNDED = WS-BCB-CUSTO-UNIT.
009570     MOVE ZERO TO WS-MOT-AJUSTE-EXTRA.
009580     MOVE WS-ITM-PESO-UNIT(WS-ITM-IDX)    TO WS-MOT-PESO-UNIT.
009590     MOVE WS-LIN-QUANTIDADE               TO WS-MOT-QUANTIDADE.
009600     MOVE WS-ITM-COD-MATERIAL(WS-ITM-IDX) TO WS-MOT-COD-MATERIAL.
009610     MOVE WS-PED-FRETE-INCLUSO            TO WS-MOT-FRETE-INCLUSO.
009620     MOVE WS-CLI-AJUSTE-FRETE(WS-PED-CLI-POSICAO)
009630                                           TO WS-MOT-AJUSTE-FRETE.
009640     MOVE WS-ITM-LARGURA(WS-ITM-IDX)      TO WS-MOT-LARGURA-ITEM.
009650     PERFORM 2700-MOTOR-PRECIFICACAO THRU 2700-FIM.
009660     PERFORM 2800-APLICA-MINIMO-PEDIDO THRU 2800-FIM.
009670     MOVE "S"                          TO WS-RES-TIPO.
009680     MOVE WS-LIN-SKU                   TO WS-RES-SKU.
009690     MOVE WS-ITM-DESCRICAO(WS-ITM-IDX) TO WS-RES-DESCRICAO.
009700     MOVE WS-LIN-QUANTIDADE            TO WS-RES-QUANTIDADE.
009710     MOVE WS-ITM-PESO-UNIT(WS-ITM-IDX) TO WS-RES-PESO-UNIT.
009720     MOVE WS-MOT-CUSTO-BASE-UNIT       TO WS-RES-CUSTO-BASE-UNIT.
009730     COMPUTE WS-RES-PRECO-VENDA-UNIT ROUNDED = WS-MOT-PRECO-UNIT.
009740     COMPUTE WS-RES-VENDA-ESTENDIDA ROUNDED =
009750             WS-RES-PRECO-VENDA-UNIT * WS-RES-QUANTIDADE.
009760     MOVE WS-MOT-COLUNA-TOTAL TO WS-RES-COLUNA-TOTAL.
009770     GO TO 2400-FIM.
009780 2400-FIM.
009790     EXIT.
009800      
009810 2401-TESTA-ITEM.
009820     IF WS-ITM-SKU(WS-ITM-IDX) = WS-LIN-SKU
009830         MOVE "S" TO WS-ITM-ACHADO
009840     END-IF.
009850     GO TO 2401-FIM.
009860 2401-FIM.
009870     EXIT.
009880      
009890*----------------------------------------------------------------*
009900* 2500 - PRECIFICA CHAPA SOB MEDIDA (TIPO C) - VALIDA CONTRA A
009910*        TABELA DO MANUAL DE ESPECIFICACOES (1700), CALCULA O
009920*        PESO DA CHAPA, FORCA O LOTE MINIMO DE +/- 2000 LIBRAS
009930*        E CHAMA O MOTOR COMUM (REQUEST 0063).
009940*----------------------------------------------------------------*
009950 2500-PRECIFICA-SOB-MEDIDA.
009960     PERFORM 2550-VALIDA-CHAPA-AVULSA THRU 2550-FIM.
009970     IF NOT WS-VD-OK
009980         SET WS-LINHA-INVALIDA TO TRUE
009990         MOVE WS-VD-MENSAGEM TO WS-PED-MENSAGEM-ERRO
010000         GO TO 2500-FIM
010010     END-IF.
010020     SET WS-VA-IDX TO WS-AV-POSICAO.
010030     PERFORM 7000-CALCULA-PESO-CHAPA THRU 7000-FIM.
010040     COMPUTE WS-AV-PESO-TOTAL = WS-AV-PESO-FOLHA * WS-LIN-FOLHAS.
010050     IF WS-AV-PESO-FOLHA > ZERO AND WS-AV-PESO-TOTAL < 2000.00
010060         PERFORM 7100-CALCULA-FOLHAS-MINIMAS THRU 7100-FIM
010070         MOVE WS-AV-FOLHAS-MINIMAS TO WS-LIN-FOLHAS
010080     END-IF.
010090     MOVE WS-LIN-MATERIAL    TO WS-BCB-MATERIAL.
010100     MOVE WS-LIN-COR         TO WS-BCB-COR.
010110     MOVE WS-LIN-ACABAMENTO  TO WS-BCB-ACABAMENTO.
010120     MOVE WS-AV-PESO-FOLHA   TO WS-BCB-PESO-UNIT.
010130     PERFORM 2740-MONTA-CUSTO-BASE THRU 2740-FIM.
010140     COMPUTE WS-MOT-CUSTO-BASE-UNIT ROUNDED = WS-BCB-CUSTO-UNIT.
010150     MOVE ZERO TO WS-MOT-AJUSTE-EXTRA.
010160     IF WS-VA-CODIGO(WS-AV-POSICAO) = "ST"
010170         MOVE 10 TO WS-MOT-AJUSTE-EXTRA
010180     END-IF.
010190     MOVE WS-AV-PESO-FOLHA            TO WS-MOT-PESO-UNIT.
010200     MOVE WS-LIN-FOLHAS                TO WS-MOT-QUANTIDADE.
010210     MOVE WS-VA-CODIGO(WS-AV-POSICAO)  TO WS-MOT-COD-MATERIAL.
010220     MOVE WS-PED-FRETE-INCLUSO         TO WS-MOT-FRETE-INCLUSO.
010230     MOVE WS-CLI-AJUSTE-FRETE(WS-PED-CLI-POSICAO)
010240                                        TO WS-MOT-AJUSTE-FRETE.
010250     MOVE WS-LIN-LARGURA                TO WS-MOT-LARGURA-ITEM.
010260     PERFORM 2700-MOTOR-PRECIFICACAO THRU 2700-FIM.
010270     PERFORM 2800-APLICA-MINIMO-PEDIDO THRU 2800-FIM.
010280     MOVE "C" TO WS-RES-TIPO.
010290     MOVE SPACES TO WS-RES-SKU.
010300     IF WS-LIN-DESCRICAO = SPACES
010310         PERFORM 7400-MONTA-DESCRICAO-AVULSA THRU 7400-FIM
010320     ELSE
010330         MOVE WS-LIN-DESCRICAO TO WS-RES-DESCRICAO
010340     END-IF.
010350     MOVE WS-LIN-FOLHAS      TO WS-RES-QUANTIDADE.
010360     MOVE WS-AV-PESO-FOLHA   TO WS-RES-PESO-UNIT.
010370     MOVE WS-MOT-CUSTO-BASE-UNIT TO WS-RES-CUSTO-BASE-UNIT.
010380     COMPUTE WS-RES-PRECO-VENDA-UNIT ROUNDED = WS-MOT-PRECO-UNIT.
010390     COMPUTE WS-RES-VENDA-ESTENDIDA ROUNDED =
010400             WS-RES-PRECO-VENDA-UNIT * WS-RES-QUANTIDADE.
010410     MOVE WS-MOT-COLUNA-TOTAL TO WS-RES-COLUNA-TOTAL.
010420     GO TO 2500-FIM.
010430 2500-FIM.
010440     EXIT.
010450      
010460*----------------------------------------------------------------*
010470* 2550 - VALIDACAO DA CHAPA SOB MEDIDA. O MATERIAL DESCONHECIDO
010480*        REJEITA DE IMEDIATO (0063); OS DEMAIS TESTES SE
010490*        ACUMULAM NUMA SO MENSAGEM (REQUEST 0063 - DLP).
010500*----------------------------------------------------------------*
010510 2550-VALIDA-CHAPA-AVULSA.                                        DLP0063 
010520     MOVE "S" TO WS-VD-LINHA-OK.                                  DLP0063 
010530     MOVE SPACES TO WS-VD-MENSAGEM.                               DLP0063 
010540     MOVE 1 TO WS-VD-PONTEIRO.                                    DLP0063 
010550     MOVE WS-LIN-MATERIAL TO WS-CV-BUFFER-40.                     DLP0063 
010560     PERFORM 7300-CONVERTE-MINUSCULAS THRU 7300-FIM.              DLP0063 
010570     MOVE WS-CV-BUFFER-40(1:15) TO WS-CV-MATERIAL-MIN.            DLP0063 
010580     MOVE "N" TO WS-AV-ACHADA.                                    DLP0063 
010590     PERFORM 2551-TESTA-MATERIAL-AVULSO THRU 2551-FIM             DLP0063 
010600         VARYING WS-VA-IDX FROM 1 BY 1                            DLP0063 
010610         UNTIL WS-VA-IDX > 3                                      DLP0063 
010620         OR WS-AV-MATERIAL-ACHADO.                                DLP0063 
010630     IF NOT WS-AV-MATERIAL-ACHADO                                 DLP0063 
010640         MOVE "N" TO WS-VD-LINHA-OK                               DLP0063 
010650         STRING "MATERIAL NOT RECOGNIZED: " DELIMITED BY SIZE     DLP0063 
010660                WS-LIN-MATERIAL DELIMITED BY SIZE                 DLP0063 
010670                INTO WS-VD-MENSAGEM                               DLP0063 
010680         END-STRING                                               DLP0063 
010690         GO TO 2550-FIM                                           DLP0063 
010700     END-IF.                                                      DLP0063 
010710     SET WS-AV-POSICAO TO WS-VA-IDX.                              DLP0063 
010720     IF WS-LIN-BITOLA < WS-VA-BITOLA-MIN(WS-AV-POSICAO) OR        DLP0063 
010730        WS-LIN-BITOLA > WS-VA-BITOLA-MAX(WS-AV-POSICAO)           DLP0063 
010740         IF WS-VD-PONTEIRO > 1                                    DLP0063 
010750             STRING "; " DELIMITED BY SIZE                        DLP0063 
010760                    INTO WS-VD-MENSAGEM                           DLP0063 
010770                    WITH POINTER WS-VD-PONTEIRO                   DLP0063 
010780             END-STRING                                           DLP0063 
010790         END-IF                                                   DLP0063 
010800         STRING "GAUGE OUT OF RANGE" DELIMITED BY SIZE            DLP0063 
010810                INTO WS-VD-MENSAGEM                               DLP0063 
010820                WITH POINTER WS-VD-PONTEIRO                       DLP0063 
010830         END-STRING                                               DLP0063 
010840         MOVE "N" TO WS-VD-LINHA-OK                               DLP0063 
010850     END-IF.                                                      DLP0063 
010860     IF WS-LIN-LARGURA < WS-VA-LARGURA-MIN(WS-AV-POSICAO) OR      DLP0063 
010870        WS-LIN-LARGURA > WS-VA-LARGURA-MAX(WS-AV-POSICAO)         DLP0063 
010880         IF WS-VD-PONTEIRO > 1                                    DLP0063 
010890             STRING "; " DELIMITED BY SIZE                        DLP0063 
010900                    INTO WS-VD-MENSAGEM                           DLP0063 
010910                    WITH POINTER WS-VD-PONTEIRO                   DLP0063 
010920             END-STRING                                           DLP0063 
010930         END-IF                                                   DLP0063 
010940         STRING "WIDTH OUT OF RANGE" DELIMITED BY SIZE            DLP0063 
010950                INTO WS-VD-MENSAGEM                               DLP0063 
010960                WITH POINTER WS-VD-PONTEIRO                       DLP0063 
010970         END-STRING                                               DLP0063 
010980         MOVE "N" TO WS-VD-LINHA-OK                               DLP0063 
010990     END-IF.                                                      DLP0063 
011000     IF WS-LIN-COMPRIMENTO < WS-VA-COMPR-MIN(WS-AV-POSICAO) OR    DLP0063 
011010        WS-LIN-COMPRIMENTO > WS-VA-COMPR-MAX(WS-AV-POSICAO)       DLP0063 
011020         IF WS-VD-PONTEIRO > 1                                    DLP0063 
011030             STRING "; " DELIMITED BY SIZE                        DLP0063 
011040                    INTO WS-VD-MENSAGEM                           DLP0063 
011050                    WITH POINTER WS-VD-PONTEIRO                   DLP0063 
011060             END-STRING                                           DLP0063 
011070         END-IF                                                   DLP0063 
011080         STRING "LENGTH OUT OF RANGE" DELIMITED BY SIZE           DLP0063 
011090                INTO WS-VD-MENSAGEM                               DLP0063 
011100                WITH POINTER WS-VD-PONTEIRO                       DLP0063 
011110         END-STRING                                               DLP0063 
011120         MOVE "N" TO WS-VD-LINHA-OK                               DLP0063 
011130     END-IF.                                                      DLP0063 
011140     IF WS-LIN-FOLHAS NOT > ZERO                                  DLP0063 
011150         IF WS-VD-PONTEIRO > 1                                    DLP0063 
011160             STRING "; " DELIMITED BY SIZE                        DLP0063 
011170                    INTO WS-VD-MENSAGEM                           DLP0063 
011180                    WITH POINTER WS-VD-PONTEIRO                   DLP0063 
011190             END-STRING                                           DLP0063 
011200         END-IF                                                   DLP0063 
011210         STRING "SHEETS MUST BE POSITIVE" DELIMITED BY SIZE       DLP0063 
011220                INTO WS-VD-MENSAGEM                               DLP0063 
011230                WITH POINTER WS-VD-PONTEIRO                       DLP0063 
011240         END-STRING                                               DLP0063 
011250         MOVE "N" TO WS-VD-LINHA-OK                               DLP0063 
011260     END-IF.                                                      DLP0063 
011270     IF WS-LIN-COR NOT = SPACES                                   DLP0063 
011280         PERFORM 2552-TESTA-COR-AVULSA THRU 2552-FIM              DLP0063 
011290     END-IF.                                                      DLP0063 
011300     IF WS-LIN-ACABAMENTO NOT = SPACES                            DLP0063 
011310         PERFORM 2553-TESTA-ACAB-AVULSA THRU 2553-FIM             DLP0063 
011320     END-IF.                                                      DLP0063 
011330     GO TO 2550-FIM.                                              DLP0063 
011340 2550-FIM.                                                        DLP0063 
011350     EXIT.                                                        DLP0063 
011360                                                                  DLP0063 
011370 2551-TESTA-MATERIAL-AVULSO.                                      DLP0063 
011380     IF WS-VA-MATERIAL(WS-VA-IDX) = WS-CV-MATERIAL-MIN            DLP0063 
011390         MOVE "S" TO WS-AV-ACHADA                                 DLP0063 
011400     END-IF.                                                      DLP0063 
011410     GO TO 2551-FIM.                                              DLP0063 
011420 2551-FIM.                                                        DLP0063 
011430     EXIT.                                                        DLP0063 
011440                                                                  DLP0063 
011450 2552-TESTA-COR-AVULSA.                                           DLP0063 
011460     MOVE WS-LIN-COR TO WS-CV-BUFFER-40.                          DLP0063 
011470     PERFORM 7300-CONVERTE-MINUSCULAS THRU 7300-FIM.              DLP0063 
011480     MOVE WS-CV-BUFFER-40(1:20) TO WS-CV-COR-MIN.                 DLP0063 
011490     MOVE "N" TO WS-VD-COR-ACHADA.                                DLP0063 
011500     PERFORM 2554-TESTA-1-COR THRU 2554-FIM                       DLP0063 
011510         VARYING WS-VD-SUBIDX FROM 1 BY 1                         DLP0063 
011520         UNTIL WS-VD-SUBIDX > WS-VA-QTD-CORES(WS-AV-POSICAO)      DLP0063 
011530         OR WS-VD-COR-ACHADA = "S".                               DLP0063 
011540     IF WS-VD-COR-ACHADA = "N"                                    DLP0063 
011550         IF WS-VD-PONTEIRO > 1                                    DLP0063 
011560             STRING "; " DELIMITED BY SIZE                        DLP0063 
011570                    INTO WS-VD-MENSAGEM                           DLP0063 
011580                    WITH POINTER WS-VD-PONTEIRO                   DLP0063 
011590             END-STRING                                           DLP0063 
011600         END-IF                                                   DLP0063 
011610         STRING "COLOR NOT VALID FOR MATERIAL" DELIMITED BY SIZE  DLP0063 
011620                INTO WS-VD-MENSAGEM                               DLP0063 
011630                WITH POINTER WS-VD-PONTEIRO                       DLP0063 
011640         END-STRING                                               DLP0063 
011650         MOVE "N" TO WS-VD-LINHA-OK                               DLP0063 
011660     END-IF.                                                      DLP0063 
011670     GO TO 2552-FIM.                                              DLP0063 
011680 2552-FIM.                                                        DLP0063 
011690     EXIT.                                                        DLP0063 
011700                                                                  DLP0063 
011710 2553-TESTA-ACAB-AVULSA.                                          DLP0063 
011720     MOVE WS-LIN-ACABAMENTO TO WS-CV-BUFFER-40.                   DLP0063 
011730     PERFORM 7300-CONVERTE-MINUSCULAS THRU 7300-FIM.              DLP0063 
011740     MOVE WS-CV-BUFFER-40(1:20) TO WS-CV-ACABAMENTO-MIN.          DLP0063 
011750     MOVE "N" TO WS-VD-ACAB-ACHADO.                               DLP0063 
011760     PERFORM 2555-TESTA-1-ACAB THRU 2555-FIM                      DLP0063 
011770         VARYING WS-VD-SUBIDX FROM 1 BY 1                         DLP0063 
011780         UNTIL WS-VD-SUBIDX > WS-VA-QTD-ACAB(WS-AV-POSICAO)       DLP0063 
011790         OR WS-VD-ACAB-ACHADO = "S".                              DLP0063 
011800     IF WS-VD-ACAB-ACHADO = "N"                                   DLP0063 
011810         IF WS-VD-PONTEIRO > 1                                    DLP0063 
011820             STRING "; " DELIMITED BY SIZE                        DLP0063 
011830                    INTO WS-VD-MENSAGEM                           DLP0063 
011840                    WITH POINTER WS-VD-PONTEIRO                   DLP0063 
011850             END-STRING                                           DLP0063 
011860         END-IF                                                   DLP0063 
011870         STRING "SURFACE NOT VALID FOR MATERIAL" DELIMITED BY SIZEDLP0063 
011880                INTO WS-VD-MENSAGEM                               DLP0063 
011890                WITH POINTER WS-VD-PONTEIRO                       DLP0063 
011900         END-STRING                                               DLP0063 
011910         MOVE "N" TO WS-VD-LINHA-OK                               DLP0063 
011920     END-IF.                                                      DLP0063 
011930     GO TO 2553-FIM.                                              DLP0063 
011940 2553-FIM.                                                        DLP0063 
011950     EXIT.                                                        DLP0063 
011960                                                                  DLP0063 
011970 2554-TESTA-1-COR.                                                DLP0063 
011980     IF WS-VA-CORES(WS-AV-POSICAO WS-VD-SUBIDX) = WS-CV-COR-MIN   DLP0063 
011990         MOVE "S" TO WS-VD-COR-ACHADA                             DLP0063 
012000     END-IF.                                                      DLP0063 
012010     GO TO 2554-FIM.                                              DLP0063 
012020 2554-FIM.                                                        DLP0063 
012030     EXIT.                                                        DLP0063 
012040                                                                  DLP0063 
012050 2555-TESTA-1-ACAB.                                               DLP0063 
012060     IF WS-VA-ACABAMENTOS(WS-AV-POSICAO WS-VD-SUBIDX)             DLP0063 
012070                                            = WS-CV-ACABAMENTO-MINDLP0063 
012080         MOVE "S" TO WS-VD-ACAB-ACHADO                            DLP0063 
012090     END-IF.                                                      DLP0063 
012100     GO TO 2555-FIM.                                              DLP0063 
012110 2555-FIM.                                                        DLP0063 
012120     EXIT.
012130      
012140*----------------------------------------------------------------*
012150* 2600 - PRECIFICA LINHA AVULSA (TIPO A) - CUSTO E PESO JA VEM
012160*        INFORMADOS PELO VENDEDOR NO PROPRIO PEDIDO (REQUEST
012170*        0102 - NAO HA BUSCA DE CATALOGO NEM CUSTO-BASE).
012180*----------------------------------------------------------------*
012190 2600-PRECIFICA-AVULSO.
012200     MOVE ZERO TO WS-MOT-AJUSTE-EXTRA.
012210     MOVE WS-LIN-CUSTO-LIQUIDO TO WS-MOT-CUSTO-BASE-UNIT.
012220     MOVE WS-LIN-PESO-UNIT     TO WS-MOT-PESO-UNIT.
012230     MOVE WS-LIN-QUANTIDADE    TO WS-MOT-QUANTIDADE.
012240     MOVE "AD"                 TO WS-MOT-COD-MATERIAL.
012250     MOVE WS-PED-FRETE-INCLUSO TO WS-MOT-FRETE-INCLUSO.
012260     MOVE WS-CLI-AJUSTE-FRETE(WS-PED-CLI-POSICAO)
012270                               TO WS-MOT-AJUSTE-FRETE.
012280     MOVE 48.00                TO WS-MOT-LARGURA-ITEM.
012290     PERFORM 2700-MOTOR-PRECIFICACAO THRU 2700-FIM.
012300     PERFORM 2800-APLICA-MINIMO-PEDIDO THRU 2800-FIM.
012310     MOVE "A"     TO WS-RES-TIPO.
012320     MOVE SPACES  TO WS-RES-SKU.
012330     IF WS-LIN-DESCRICAO = SPACES
012340         MOVE "Ad-hoc line" TO WS-RES-DESCRICAO
012350     ELSE
012360         MOVE WS-LIN-DESCRICAO TO WS-RES-DESCRICAO
012370     END-IF.
012380     MOVE WS-LIN-QUANTIDADE    TO WS-RES-QUANTIDADE.
012390     MOVE WS-LIN-PESO-UNIT     TO WS-RES-PESO-UNIT.
012400     MOVE WS-LIN-CUSTO-LIQUIDO TO WS-RES-CUSTO-BASE-UNIT.
012410     COMPUTE WS-RES-PRECO-VENDA-UNIT ROUNDED = WS-MOT-PRECO-UNIT.
012420     COMPUTE WS-RES-VENDA-ESTENDIDA ROUNDED =
012430             WS-RES-PRECO-VENDA-UNIT * WS-RES-QUANTIDADE.
012440     MOVE WS-MOT-COLUNA-TOTAL TO WS-RES-COLUNA-TOTAL.
012450     GO TO 2600-FIM.
012460 2600-FIM.
012470     EXIT.
012480      
012490*----------------------------------------------------------------*
012500* 2700 - MOTOR DE PRECIFICACAO - COMUM AOS TRES TIPOS DE LINHA.
012510*        EXTRAI A COLUNA-BASE DA QUEBRA DE COLUNA DO CLIENTE,
012520*        APLICA OS AJUSTES DE COLUNA POR MATERIAL, O AJUSTE DE
012530*        FRETE, A COLUNA DE PESO E O MULTIPLICADOR DE VENDA.
012540*----------------------------------------------------------------*
012550 2700-MOTOR-PRECIFICACAO.
012560     MOVE WS-MOT-COD-MATERIAL TO WS-QB-CODIGO.
012570     MOVE WS-CLI-QUEBRA-COL(WS-PED-CLI-POSICAO) TO WS-QB-STRING.
012580     PERFORM 2710-EXTRAI-COLUNA-QUEBRA THRU 2710-FIM.
012590     MOVE WS-QB-COLUNA TO WS-MOT-COLUNA-BASE.
012600     ADD WS-MOT-AJUSTE-EXTRA TO WS-MOT-COLUNA-BASE.
012610     COMPUTE WS-MOT-PESO-TOTAL =
012620             WS-MOT-QUANTIDADE * WS-MOT-PESO-UNIT.
012630     EVALUATE WS-MOT-COD-MATERIAL
012640         WHEN "PC"
012650             ADD 8 TO WS-MOT-COLUNA-BASE
012660         WHEN "PE"
012670             SUBTRACT 2 FROM WS-MOT-COLUNA-BASE
012680         WHEN "AP"
012690             SUBTRACT 4 FROM WS-MOT-COLUNA-BASE
012700         WHEN "ST"
012710             ADD 16 TO WS-MOT-COLUNA-BASE
012720             IF WS-MOT-PESO-TOTAL > 999.00
012730                 ADD 16 TO WS-MOT-COLUNA-BASE
012740             END-IF
012750         WHEN OTHER
012760             CONTINUE
012770     END-EVALUATE.
012780     IF WS-MOT-FRETE-INCLUSO = "Y"
012790         ADD WS-MOT-AJUSTE-FRETE TO WS-MOT-COLUNA-BASE
012800     END-IF.
012810     PERFORM 2720-CALCULA-COLUNA-PESO THRU 2720-FIM.
012820     COMPUTE WS-MOT-COLUNA-TOTAL =
012830             WS-MOT-COLUNA-BASE + WS-MOT-COLUNA-PESO.
012840     PERFORM 2730-LOCALIZA-MULTIPLICADOR THRU 2730-FIM.
012850     COMPUTE WS-MOT-PRECO-UNIT =
012860             WS-MOT-CUSTO-BASE-UNIT * WS-MOT-MULTIPLICADOR.
012870     GO TO 2700-FIM.
012880 2700-FIM.
012890     EXIT.
012900      
012910*----------------------------------------------------------------*
012920* 2710 - EXTRAI O NUMERO DE COLUNA DA STRING DE QUEBRA DE COLUNA
012930*        DO CLIENTE (EX: "VN15 AP20 ST10"). PROCURA A ULTIMA
012940*        OCORRENCIA DO CODIGO DE MATERIAL NA STRING.
012950*----------------------------------------------------------------*
012960 2710-EXTRAI-COLUNA-QUEBRA.
012970     MOVE ZERO TO WS-QB-ACHADA.
012980     MOVE ZERO TO WS-QB-COLUNA.
012990     IF WS-QB-CODIGO = SPACES OR WS-QB-STRING = SPACES
013000         GO TO 2710-FIM
013010     END-IF.
013020     PERFORM 2711-TESTA-POSICAO THRU 2711-FIM
013030         VARYING WS-QB-POSICAO FROM 1 BY 1
013040         UNTIL WS-QB-POSICAO > 29.
013050     IF WS-QB-ACHADA = ZERO
013060         GO TO 2710-FIM
013070     END-IF.
013080     COMPUTE WS-QB-INICIO = WS-QB-ACHADA + 2.
013090     IF WS-QB-INICIO <= 29
013100         MOVE WS-QB-STRING(WS-QB-INICIO:2) TO WS-QB-TESTE-2
013110         IF WS-QB-TESTE-2 IS NUMERIC
013120             MOVE WS-QB-TESTE-2 TO WS-QB-NUM-2
013130             MOVE WS-QB-NUM-2 TO WS-QB-COLUNA
013140             GO TO 2710-FIM
013150         END-IF
013160     END-IF.
013170     IF WS-QB-INICIO <= 30
013180         MOVE WS-QB-STRING(WS-QB-INICIO:1) TO WS-QB-TESTE-1
013190         IF WS-QB-TESTE-1 IS NUMERIC
013200             MOVE WS-QB-TESTE-1 TO WS-QB-NUM-1
013210             MOVE WS-QB-NUM-1 TO WS-QB-COLUNA
013220         END-IF
013230     END-IF.
013240     GO TO 2710-FIM.
013250 2710-FIM.
013260     EXIT.
013270      
013280 2711-TESTA-POSICAO.
013290     MOVE WS-QB-STRING(WS-QB-POSICAO:2) TO WS-QB-TESTE-2.
013300     IF WS-QB-TESTE-2 = WS-QB-CODIGO
013310         MOVE WS-QB-POSICAO TO WS-QB-ACHADA
013320     END-IF.
013330     GO TO 2711-FIM.
013340 2711-FIM.
013350     EXIT.
013360      
013370*----------------------------------------------------------------*
013380* 2720 - LOCALIZA A COLUNA DE PESO NA TABELA DE FAIXAS (JA EM
013390*        ORDEM DECRESCENTE DE PESO MINIMO - VIDE 1450) - PRIMEIRA
013400*        FAIXA CUJO PESO MINIMO E' MENOR QUE O PESO DA LINHA.
013410*----------------------------------------------------------------*
013420 2720-CALCULA-COLUNA-PESO.
013430     MOVE "N" TO WS-FX-ACHADA.
013440     MOVE ZERO TO WS-MOT-COLUNA-PESO.
013450     PERFORM 2721-TESTA-FAIXA THRU 2721-FIM
013460         VARYING WS-FX-IDX FROM 1 BY 1
013470         UNTIL WS-FX-IDX > WS-QTD-FAIXAS
013480         OR WS-FX-ACHADA = "S".
013490     GO TO 2720-FIM.
013500 2720-FIM.
013510     EXIT.
013520      
013530 2721-TESTA-FAIXA.
013540     IF WS-FX-PESO-MINIMO(WS-FX-IDX) < WS-MOT-PESO-TOTAL
013550         MOVE WS-FX-COLUNA(WS-FX-IDX) TO WS-MOT-COLUNA-PESO
013560         MOVE "S" TO WS-FX-ACHADA
013570     END-IF.
013580     GO TO 2721-FIM.
013590 2721-FIM.
013600     EXIT.
013610      
013620*----------------------------------------------------------------*
013630* 2730 - LOCALIZA O MULTIPLICADOR DE VENDA PARA A COLUNA TOTAL.
013640*        TABELA VAZIA OU COLUNA ACIMA DO MAXIMO CADASTRADO USAM
013650*        O PADRAO (REQUEST 0088); COLUNA ABAIXO DO MINIMO USA O
013660*        MULTIPLICADOR DA PROPRIA COLUNA MINIMA.
013670*----------------------------------------------------------------*
013680 2730-LOCALIZA-MULTIPLICADOR.
013690     MOVE "N" TO WS-MUL-ACHADA.
013700     IF WS-QTD-MULTIP = ZERO
013710         MOVE WS-MUL-PADRAO-MAX TO WS-MOT-MULTIPLICADOR
013720         GO TO 2730-FIM
013730     END-IF.
013740     IF WS-MOT-COLUNA-TOTAL < WS-MUL-COLUNA-MIN
013750         MOVE WS-MUL-MULT-MIN TO WS-MOT-MULTIPLICADOR
013760         GO TO 2730-FIM
013770     END-IF.
013780     IF WS-MOT-COLUNA-TOTAL > WS-MUL-COLUNA-MAX
013790         MOVE WS-MUL-PADRAO-MAX TO WS-MOT-MULTIPLICADOR
013800         GO TO 2730-FIM
013810     END-IF.
013820     PERFORM 2731-TESTA-MULT THRU 2731-FIM
013830         VARYING WS-MUL-IDX FROM 1 BY 1
013840         UNTIL WS-MUL-IDX > WS-QTD-MULTIP
013850         OR WS-MUL-ACHADA = "S".
013860     IF WS-MUL-ACHADA = "N"
013870         MOVE WS-MUL-PADRAO-MAX TO WS-MOT-MULTIPLICADOR
013880     END-IF.
013890     GO TO 2730-FIM.
013900 2730-FIM.
013910     EXIT.
013920      
013930 2731-TESTA-MULT.
013940     IF WS-MUL-COLUNA(WS-MUL-IDX) = WS-MOT-COLUNA-TOTAL
013950         MOVE WS-MUL-MULTIPLICADOR(WS-MUL-IDX)
013960                                TO WS-MOT-MULTIPLICADOR
013970         MOVE "S" TO WS-MUL-ACHADA
013980     END-IF.
013990     GO TO 2731-FIM.
014000 2731-FIM.
014010     EXIT.
014020      
014030*----------------------------------------------------------------*
014040* 2740 - MONTA O CUSTO-BASE POR UNIDADE - COMUM AOS PRECIFICADO-
014050*        RES DE ESTOQUE E SOB MEDIDA. MATERIAL NAO CADASTRADO NA
014060*        TABELA DE CUSTOS USA O PROPRIO PESO COMO CUSTO (1 USD
014070*        POR LIBRA) - VIDE MANUAL DE PRECOS.
014080*----------------------------------------------------------------*
014090 2740-MONTA-CUSTO-BASE.
014100     MOVE WS-BCB-MATERIAL TO WS-CV-BUFFER-40.
014110     PERFORM 7300-CONVERTE-MINUSCULAS THRU 7300-FIM.
014120     MOVE WS-CV-BUFFER-40(1:15) TO WS-CV-MATERIAL-MIN.
014130     MOVE WS-BCB-COR TO WS-CV-BUFFER-40.
014140     PERFORM 7300-CONVERTE-MINUSCULAS THRU 7300-FIM.
014150     MOVE WS-CV-BUFFER-40(1:20) TO WS-CV-COR-MIN.
014160     MOVE WS-BCB-ACABAMENTO TO WS-CV-BUFFER-40.
014170     PERFORM 7300-CONVERTE-MINUSCULAS THRU 7300-FIM.
014180     MOVE WS-CV-BUFFER-40(1:20) TO WS-CV-ACABAMENTO-MIN.
014190     MOVE "N" TO WS-CBA-ACHADO.
014200     PERFORM 2741-TESTA-MATERIAL THRU 2741-FIM
014210         VARYING WS-CBA-IDX FROM 1 BY 1
014220         UNTIL WS-CBA-IDX > WS-QTD-CUSTOS
014230         OR WS-CUSTO-ACHADO.
014240     IF NOT WS-CUSTO-ACHADO
014250         MOVE 1.0000 TO WS-BCB-TAXA-LIBRA
014260     ELSE
014270         MOVE WS-CBA-BASE-LIBRA(WS-CBA-IDX) TO WS-BCB-TAXA-LIBRA
014280         EVALUATE WS-CV-MATERIAL-MIN
014290             WHEN "vinyl"
014300                 IF WS-CV-COR-MIN NOT = "white" AND
014310                    WS-CV-COR-MIN NOT = "clear"
014320                     ADD WS-CBA-ACRES-COR(WS-CBA-IDX)
014330                                          TO WS-BCB-TAXA-LIBRA
014340                 END-IF
014350                 IF WS-CV-COR-MIN = "clear"
014360                     ADD WS-CBA-ACRES-TRANSP(WS-CBA-IDX)
014370                                          TO WS-BCB-TAXA-LIBRA
014380                 END-IF
014390                 IF WS-CV-ACABAMENTO-MIN = "gloss/gloss"
014400                     ADD WS-CBA-ACRES-BRILHO(WS-CBA-IDX)
014410                                          TO WS-BCB-TAXA-LIBRA
014420                 END-IF
014430                 IF WS-CV-ACABAMENTO-MIN = "velvet/gloss" OR
014440                    WS-CV-ACABAMENTO-MIN = "velvet one side"
014450                     ADD WS-CBA-ACRES-VELUDO(WS-CBA-IDX)
014460                                          TO WS-BCB-TAXA-LIBRA
014470                 END-IF
014480             WHEN "styrene"
014490                 IF WS-CV-COR-MIN = "dead white"
014500                     ADD WS-CBA-ACRES-BCO-OPACO(WS-CBA-IDX)
014510                                          TO WS-BCB-TAXA-LIBRA
014520                 END-IF
014530                 IF WS-CV-COR-MIN = "translucent white"
014540                     ADD WS-CBA-ACRES-BCO-TRANSL(WS-CBA-IDX)
014550                                          TO WS-BCB-TAXA-LIBRA
014560                 END-IF
014570                 IF WS-CV-ACABAMENTO-MIN = "gloss/matte"
014580                     ADD WS-CBA-ACRES-BRILHO(WS-CBA-IDX)
014590                                          TO WS-BCB-TAXA-LIBRA
014600                 END-IF
014610             WHEN OTHER
014620                 CONTINUE
014630         END-EVALUATE
014640     END-IF.
014650     COMPUTE WS-BCB-CUSTO-UNIT =
014660             WS-BCB-TAXA-LIBRA * WS-BCB-PESO-UNIT.
014670     GO TO 2740-FIM.
014680 2740-FIM.
014690     EXIT.
014700      
014710 2741-TESTA-MATERIAL.
014720     IF WS-CBA-MATERIAL(WS-CBA-IDX) = WS-CV-MATERIAL-MIN
014730         MOVE "S" TO WS-CBA-ACHADO
014740     END-IF.
014750     GO TO 2741-FIM.
014760 2741-FIM.
014770     EXIT.
014780      
014790*----------------------------------------------------------------*
014800* 2800 - APLICA OS MINIMOS DE PEDIDO - VENDA ESTENDIDA MINIMA DE
014810*        USD 150,00 POR LINHA E USD 550,00 PARA CHAPA LARGA
014820*        (LARGURA > 47 POLEGADAS) - REQUEST 0011.
014830*----------------------------------------------------------------*
014840 2800-APLICA-MINIMO-PEDIDO.
014850     IF WS-MOT-QUANTIDADE > ZERO
014860         COMPUTE WS-MN-EXTENSAO =
014870                 WS-MOT-PRECO-UNIT * WS-MOT-QUANTIDADE
014880         IF WS-MN-EXTENSAO < 150.00
014890             COMPUTE WS-MOT-PRECO-UNIT =
014900                     150.00 / WS-MOT-QUANTIDADE
014910             COMPUTE WS-MN-EXTENSAO =
014920                     WS-MOT-PRECO-UNIT * WS-MOT-QUANTIDADE
014930         END-IF
014940         IF WS-MOT-LARGURA-ITEM > 47.00 AND
014950            WS-MN-EXTENSAO < 550.00
014960             COMPUTE WS-MOT-PRECO-UNIT =
014970                     550.00 / WS-MOT-QUANTIDADE
014980         END-IF
014990     END-IF.
015000     GO TO 2800-FIM.
015010 2800-FIM.
015020     EXIT.
015030      
015040*----------------------------------------------------------------*
015050* 2900 - GRAVA A COTACAO ACEITA NO ARQUIVO DE LOG - UM REGISTRO
015060*        RESUMO SEGUIDO DE UM REGISTRO POR LINHA DO BUFFER.
015070*----------------------------------------------------------------*
015080 2900-GRAVA-COTACAO.
015090     PERFORM 2905-MONTA-TIMESTAMP THRU 2905-FIM.
015100     MOVE "S"                  TO CTZ-TIPO-REG.
015110     MOVE WS-NUM-PROXIMO-ID    TO CTZ-ID.
015120     MOVE WS-PED-CLIENTE-ID    TO CTZ-CLIENTE-ID.
015122     MOVE WS-CLI-NOME(WS-PED-CLI-POSICAO)                         DLP0251
015123                               TO CTZ-CLIENTE-NOME.               DLP0251
015130     MOVE WS-PED-FRETE-INCLUSO TO CTZ-FRETE-INCLUSO.
015140     MOVE WS-BUF-QTD-LINHAS    TO CTZ-QTD-LINHAS.
015150     MOVE WS-BUF-TOTAL-COTACAO TO CTZ-TOTAL-COTACAO.
015160     MOVE WS-TIMESTAMP-COTACAO TO CTZ-CRIADO-EM.
015170     WRITE CTZ-REGISTRO-RESUMO.
015180     PERFORM 2910-GRAVA-1-LINHA THRU 2910-FIM
015190         VARYING WS-BUF-IDX FROM 1 BY 1
015200         UNTIL WS-BUF-IDX > WS-BUF-QTD-LINHAS.
015210     ADD WS-BUF-QTD-LINHAS TO WS-TOT-LINHAS-PRECIF.
015220     ADD WS-BUF-TOTAL-COTACAO TO WS-TOT-GERAL-COTADO.
015230     ADD 1 TO WS-NUM-PROXIMO-ID.
015240     GO TO 2900-FIM.
015250 2900-FIM.
015260     EXIT.
015270      
015280*----------------------------------------------------------------*
015290* 2905 - MONTA O TIMESTAMP DE CRIACAO DA COTACAO (CORRECAO Y2K
015300*        DO REQUEST 0117 - SECULO DETERMINADO PELA JANELA
015310*        ANO-2D < 50 = 20XX, ANO-2D >= 50 = 19XX).
015320*----------------------------------------------------------------*
015330 2905-MONTA-TIMESTAMP.
015340     ACCEPT WS-DHS-DATA-AAMMDD FROM DATE.
015350     ACCEPT WS-DHS-HORA FROM TIME.
015360     IF WS-DHS-ANO-2D < 50
015370         MOVE 20 TO WS-DHS-SECULO
015380     ELSE
015390         MOVE 19 TO WS-DHS-SECULO
015400     END-IF.
015410     COMPUTE WS-TSC-ANO-4D =
015420             (WS-DHS-SECULO * 100) + WS-DHS-ANO-2D.
015430     MOVE WS-DHS-MES TO WS-TSC-MES.
015440     MOVE WS-DHS-DIA TO WS-TSC-DIA.
015450     MOVE WS-DHS-HH  TO WS-TSC-HH.
015460     MOVE WS-DHS-MM  TO WS-TSC-MM.
015470     MOVE WS-DHS-SS  TO WS-TSC-SS.
015480     GO TO 2905-FIM.
015490 2905-FIM.
015500     EXIT.
015510      
015520 2910-GRAVA-1-LINHA.
015530     MOVE "L"                         TO CLN-TIPO-REG.
015540     MOVE WS-NUM-PROXIMO-ID            TO CLN-ID-COTACAO.
015550     MOVE WS-BUF-TIPO(WS-BUF-IDX)      TO CLN-TIPO.
015560     MOVE WS-BUF-SKU(WS-BUF-IDX)       TO CLN-SKU.
015570     MOVE WS-BUF-DESCRICAO(WS-BUF-IDX) TO CLN-DESCRICAO.
015580     MOVE WS-BUF-QUANTIDADE(WS-BUF-IDX) TO CLN-QUANTIDADE.
015590     MOVE WS-BUF-PESO-UNIT(WS-BUF-IDX) TO CLN-PESO-UNIT.
015600     MOVE WS-BUF-CUSTO-BASE-UNIT(WS-BUF-IDX)
015610                                        TO CLN-CUSTO-BASE-UNIT.
015620     MOVE WS-BUF-PRECO-VENDA-UNIT(WS-BUF-IDX)
015630                                        TO CLN-PRECO-VENDA-UNIT.
015640     MOVE WS-BUF-VENDA-ESTENDIDA(WS-BUF-IDX)
015650                                        TO CLN-VENDA-ESTENDIDA.
015660     MOVE WS-BUF-COLUNA-TOTAL(WS-BUF-IDX) TO CLN-COLUNA-TOTAL.
015670     WRITE CTZ-REGISTRO-LINHA.
015680     GO TO 2910-FIM.
015690 2910-FIM.
015700     EXIT.
015710      
015720*----------------------------------------------------------------*
015730* 2950 - GRAVA A COTACAO REJEITADA NO ARQUIVO DE LOG COM O
015740*        MOTIVO DA REJEICAO (REQUEST 0041 - RJH).
015750*----------------------------------------------------------------*
015760 2950-GRAVA-REJEICAO.                                             RJH0041 
015770     MOVE "R"                  TO CRJ-TIPO-REG.                   RJH0041 
015780     MOVE WS-PED-CLIENTE-ID    TO CRJ-CLIENTE-ID.                 RJH0041 
015790     MOVE WS-PED-MENSAGEM-ERRO TO CRJ-MENSAGEM-ERRO.              RJH0041 
015800     WRITE CTZ-REGISTRO-REJEITADA.                                RJH0041 
015810     GO TO 2950-FIM.                                              RJH0041 
015820 2950-FIM.                                                        RJH0041 
015830     EXIT.                                                        RJH0041 
015840                                                                  RJH0041 
015850*----------------------------------------------------------------*
015860* 7000 - CALCULA O PESO DE UMA FOLHA DA CHAPA SOB MEDIDA A
015870*        PARTIR DO FATOR DE PESO DO MATERIAL, BITOLA, LARGURA
015880*        E COMPRIMENTO INFORMADOS NA LINHA DO PEDIDO.
015890*----------------------------------------------------------------*
015900 7000-CALCULA-PESO-CHAPA.
015910     COMPUTE WS-AV-PESO-FOLHA =
015920             WS-VA-FATOR-PESO(WS-VA-IDX) * WS-LIN-BITOLA
015930             * WS-LIN-LARGURA * WS-LIN-COMPRIMENTO.
015940     GO TO 7000-FIM.
015950 7000-FIM.
015960     EXIT.
015970      
015980*----------------------------------------------------------------*
015990* 7100 - CALCULA O NUMERO MINIMO DE FOLHAS PARA QUE O LOTE
016000*        ATINJA O PESO MINIMO DE PRODUCAO (+/- 2000 LIBRAS) -
016010*        ARREDONDA SEMPRE PARA CIMA (TETO).
016020*----------------------------------------------------------------*
016030 7100-CALCULA-FOLHAS-MINIMAS.
016040     IF WS-AV-PESO-FOLHA = ZERO
016050         MOVE ZERO TO WS-AV-FOLHAS-MINIMAS
016060         GO TO 7100-FIM
016070     END-IF.
016080     COMPUTE WS-AV-FOLHAS-INTEIRAS = 2010.00 / WS-AV-PESO-FOLHA.
016090     COMPUTE WS-AV-RESTO-INTEIRO =
016100             2010.00 - (WS-AV-FOLHAS-INTEIRAS * WS-AV-PESO-FOLHA).
016110     IF WS-AV-RESTO-INTEIRO > ZERO
016120         ADD 1 TO WS-AV-FOLHAS-INTEIRAS
016130     END-IF.
016140     MOVE WS-AV-FOLHAS-INTEIRAS TO WS-AV-FOLHAS-MINIMAS.
016150     GO TO 7100-FIM.
016160 7100-FIM.
016170     EXIT.
016180      
016190*----------------------------------------------------------------*
016200* 7300 - CONVERTE O CONTEUDO DO BUFFER DE 40 POSICOES PARA
016210*        MINUSCULAS - USADO NAS COMPARACOES DE MATERIAL, COR E
016220*        ACABAMENTO SEM DISTINCAO DE CAIXA.
016230*----------------------------------------------------------------*
016240 7300-CONVERTE-MINUSCULAS.
016250     INSPECT WS-CV-BUFFER-40
016260         CONVERTING WS-CV-ALFA-MAIUSC TO WS-CV-ALFA-MINUSC.
016270     GO TO 7300-FIM.
016280 7300-FIM.
016290     EXIT.
016300      
016310*----------------------------------------------------------------*
016320* 7400 - MONTA A DESCRICAO AUTOMATICA DA CHAPA SOB MEDIDA QUANDO
016330*        O VENDEDOR NAO INFORMA UMA NA LINHA DO PEDIDO (EX:
016340*        "0.030 White Matte/Matte Vinyl 28X40").
016350*----------------------------------------------------------------*
016360 7400-MONTA-DESCRICAO-AVULSA.
016370     MOVE WS-LIN-BITOLA TO WS-DS-BITOLA-ED.
016380     COMPUTE WS-DS-LARGURA-INT = WS-LIN-LARGURA.
016390     COMPUTE WS-DS-COMPR-INT   = WS-LIN-COMPRIMENTO.
016400     MOVE WS-DS-LARGURA-INT TO WS-DS-LARGURA-ED.
016410     MOVE WS-DS-COMPR-INT   TO WS-DS-COMPR-ED.
016420     STRING WS-DS-BITOLA-ED   DELIMITED BY SIZE
016430            " "               DELIMITED BY SIZE
016440            WS-LIN-COR        DELIMITED BY "     "
016450            " "               DELIMITED BY SIZE
016460            WS-LIN-ACABAMENTO DELIMITED BY "     "
016470            " "               DELIMITED BY SIZE
016480            WS-LIN-MATERIAL   DELIMITED BY "     "
016490            " "               DELIMITED BY SIZE
016500            WS-DS-LARGURA-ED  DELIMITED BY SIZE
016510            "X"               DELIMITED BY SIZE
016520            WS-DS-COMPR-ED    DELIMITED BY SIZE
016530            INTO WS-RES-DESCRICAO
016540     END-STRING.
016550     GO TO 7400-FIM.
016560 7400-FIM.
016570     EXIT.
016580      
016590*----------------------------------------------------------------*
016600* 9000 - TERMINO DO LOTE - FECHA OS ARQUIVOS E IMPRIME OS TOTAIS
016610*        DE CONTROLE TAMBEM NO CONSOLE (REQUEST 0233 - MCS).
016620*----------------------------------------------------------------*
016630 9000-TERMINO.                                                    MCS0233 
016640     MOVE WS-TOT-COTACOES-PROC TO WS-ED-TOTAIS.                   MCS0233 
016650     STRING "QUOTES ACCEPTED ........... " DELIMITED BY SIZE      MCS0233 
016660            WS-ED-TOTAIS DELIMITED BY SIZE                        MCS0233 
016670            INTO WS-LINHA-CONSOLE                                 MCS0233 
016680     END-STRING.                                                  MCS0233 
016690     DISPLAY WS-LINHA-CONSOLE.                                    MCS0233 
016700     MOVE SPACES TO WS-LINHA-CONSOLE.                             MCS0233 
016710     MOVE WS-TOT-COTACOES-REJ TO WS-ED-TOTAIS.                    MCS0233 
016720     STRING "QUOTES REJECTED ........... " DELIMITED BY SIZE      MCS0233 
016730            WS-ED-TOTAIS DELIMITED BY SIZE                        MCS0233 
016740            INTO WS-LINHA-CONSOLE                                 MCS0233 
016750     END-STRING.                                                  MCS0233 
016760     DISPLAY WS-LINHA-CONSOLE.                                    MCS0233 
016770     MOVE SPACES TO WS-LINHA-CONSOLE.                             MCS0233 
016780     MOVE WS-TOT-LINHAS-PRECIF TO WS-ED-TOTAIS.                   MCS0233 
016790     STRING "LINES PRICED ............... " DELIMITED BY SIZE     MCS0233 
016800            WS-ED-TOTAIS DELIMITED BY SIZE                        MCS0233 
016810            INTO WS-LINHA-CONSOLE                                 MCS0233 
016820     END-STRING.                                                  MCS0233 
016830     DISPLAY WS-LINHA-CONSOLE.                                    MCS0233 
016840     MOVE SPACES TO WS-LINHA-CONSOLE.                             MCS0233 
016850     MOVE WS-TOT-GERAL-COTADO TO WS-ED-VALOR.                     MCS0233 
016860     STRING "TOTAL QUOTED VALUE ......... " DELIMITED BY SIZE     MCS0233 
016870            WS-ED-VALOR DELIMITED BY SIZE                         MCS0233 
016880            INTO WS-LINHA-CONSOLE                                 MCS0233 
016890     END-STRING.                                                  MCS0233 
016900     DISPLAY WS-LINHA-CONSOLE.                                    MCS0233 
016910     CLOSE ARQ-CLIENTE ARQ-ITEM ARQ-CUSTO ARQ-FAIXA ARQ-MULTIP    MCS0233 
016920           ARQ-PEDIDO ARQ-COTACAO.                                MCS0233 
016930     GO TO 9000-FIM.                                              MCS0233 
016940 9000-FIM.                                                        MCS0233 
016950     EXIT.                                                        MCS0233 
