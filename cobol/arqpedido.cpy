000100*----------------------------------------------------------------*
000110* COPY ARQPEDIDO
000120* ARQUIVO DE PEDIDOS DE COTACAO (ENTRADA DE MOVIMENTO) - CADA
000130* PEDIDO E' UM REGISTRO CABECALHO (PHD-TIPO-REG = "H") SEGUIDO
000140* DE PHD-QTD-LINHAS REGISTROS DE LINHA (PLN-TIPO-REG = "L").
000150*----------------------------------------------------------------*
000160*  16/03/1987  RJH  0003  LAYOUT ORIGINAL - CONVERSAO COTACAO
000170*  19/11/1998  MCS  0117  REVISAO Y2K - NENHUM CAMPO DE DATA
000180*  04/05/2003  DLP  0201  INCLUIDO PLN-CUSTO-LIQUIDO (AVULSO)
000190*----------------------------------------------------------------*
000200 01  PED-REGISTRO-CAB.
000210     05  PHD-TIPO-REG             PIC X(01).
000220     05  PHD-CLIENTE-ID           PIC X(10).
000230     05  PHD-FRETE-INCLUSO        PIC X(01).
000240     05  PHD-QTD-LINHAS           PIC 9(03).
000250     05  FILLER                   PIC X(155).
000260      
000270 01  PED-REGISTRO-LIN REDEFINES PED-REGISTRO-CAB.
000280     05  PLN-TIPO-REG             PIC X(01).
000290     05  PLN-TIPO-LINHA           PIC X(01).
000300     05  PLN-QUANTIDADE           PIC S9(7)V9(2).
000310     05  PLN-SKU                  PIC X(15).
000320     05  PLN-MATERIAL             PIC X(15).
000330     05  PLN-COR                  PIC X(20).
000340     05  PLN-ACABAMENTO           PIC X(20).
000350     05  PLN-BITOLA               PIC S9(1)V9(4).
000360     05  PLN-LARGURA              PIC S9(3)V9(2).
000370     05  PLN-COMPRIMENTO          PIC S9(3)V9(2).
000380     05  PLN-FOLHAS               PIC S9(7)V9(2).
000390     05  PLN-DESCRICAO            PIC X(40).
000400     05  PLN-PESO-UNIT            PIC S9(5)V9(4).
000410     05  PLN-CUSTO-LIQUIDO        PIC S9(5)V9(4).                 DLP0201 
000420     05  FILLER                   PIC X(07).
