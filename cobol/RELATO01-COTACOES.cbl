000100 IDENTIFICATION DIVISION.
000110*----------------------------------------------------------------*
000120 PROGRAM-ID.    RELATO01-COTACOES.
000130 AUTHOR.        ROBERTO J. HIDALGO.
000140 INSTALLATION.  K AND R CHAPAS PLASTICAS - CPD.
000150 DATE-WRITTEN.  23/03/1987.
000160 DATE-COMPILED.
000170 SECURITY.      USO INTERNO - DEPARTAMENTO DE VENDAS.
000180*----------------------------------------------------------------*
000190* SISTEMA:      COTACAO DE CHAPAS PLASTICAS (K AND R)
000200* PROGRAMA:     RELATO01-COTACOES
000210*
000220* OBJETIVO:     LER O ARQUIVO DE LOG GRAVADO POR COTACAO-LOTE
000230*               (RESUMO/LINHA/REJEICAO) E IMPRIMIR O RELATORIO
000240*               DE COTACOES DO LOTE, COM TOTAIS DE CONTROLE NO
000250*               FIM DA LISTAGEM. O ARQUIVO JA CHEGA EM ORDEM -
000260*               NAO HA SORT NESTE PROGRAMA.
000270*
000280*----------------------------------------------------------------*
000290* HISTORICO DE ALTERACOES
000300*----------------------------------------------------------------*
000310*  23/03/1987  RJH  0004  VERSAO ORIGINAL
000320*  08/07/1990  RJH  0041  PASSA A IMPRIMIR A LINHA DE COTACAO
000330*                         REJEITADA (TIPO R) COM O MOTIVO
000340*  19/11/1998  MCS  0117  REVISAO DO BUG DO ANO 2000 - DATA DO
000350*                         CABECALHO PASSA A 4 DIGITOS DE ANO
000360*  17/08/2006  MCS  0233  INCLUIDOS OS TOTAIS DE CONTROLE DE FIM
000370*                         DE LOTE NO RODAPE DA LISTAGEM
000375*  09/02/2009  DLP  0251  RESUMO DA COTACAO PASSA A IMPRIMIR O    DLP0251
000376*                         NOME DO CLIENTE, NAO SO O ID - VIDE     DLP0251
000377*                         ARQCOTACAO                              DLP0251
000380*----------------------------------------------------------------*
000390 ENVIRONMENT DIVISION.
000400*----------------------------------------------------------------*
000410 CONFIGURATION SECTION.
000420 SOURCE-COMPUTER.  IBM-370.
000430 OBJECT-COMPUTER.  IBM-370.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM.
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480     SELECT ARQ-COTACAO    ASSIGN TO LOGCOTACAO
000490         ORGANIZATION IS SEQUENTIAL
000500         FILE STATUS IS FS-STAT.
000510      
000520     SELECT ARQ-RELATORIO  ASSIGN TO RELATORIO
000530         ORGANIZATION IS SEQUENTIAL
000540         FILE STATUS IS FS-STAT2.
000550      
000560 DATA DIVISION.
000570 FILE SECTION.
000580 FD  ARQ-COTACAO
000590     LABEL RECORDS ARE STANDARD.
000600     COPY ARQCOTACAO.
000610      
000620 FD  ARQ-RELATORIO
000630     LABEL RECORDS ARE OMITTED.
000640 01  REL-REGISTRO-GER            PIC X(132).
000650      
000660 WORKING-STORAGE SECTION.
000670*----------------------------------------------------------------*
000680* STATUS DE ARQUIVO / CHAVE DE CONTROLE DE LEITURA
000690*----------------------------------------------------------------*
000700 77  FS-STAT                  PIC X(02) VALUE "00".
000710     88  FS-OK                VALUE "00".
000720     88  FS-FIM               VALUE "10".
000730     88  FS-NAO-EXISTE        VALUE "35".
000740
000750 77  FS-STAT2                 PIC X(02) VALUE "00".
000760     88  FS2-OK               VALUE "00".
000770
000780 77  WS-FIM-COTACAO           PIC X(01) VALUE "N".
000790     88  WF-COTACAO              VALUE "S".
000800
000810*----------------------------------------------------------------*
000820* CONTROLE DE PAGINACAO DA LISTAGEM
000830*----------------------------------------------------------------*
000840 01  WS-CONTROLE-PAGINA.
000850     05  WS-CTP-PAGINA            PIC 9(03) COMP VALUE ZERO.
000860     05  WS-CTP-LINHAS            PIC 9(03) COMP VALUE 99.
000870     05  WS-CTP-LINHAS-POR-PAG    PIC 9(03) COMP VALUE 55.
000880      
000890*----------------------------------------------------------------*
000900* DATA E HORA DO SISTEMA - CABECALHO DA PAGINA (CORRECAO Y2K DO
000910* REQUEST 0117 - SECULO SEMPRE EXPLICITO, COMO NO LOTE)
000920*----------------------------------------------------------------*
000930 01  WS-DATA-HORA-RELATORIO.
000940     05  WS-DHR-DATA-AAMMDD.
000950         10  WS-DHR-ANO-2D        PIC 9(02).
000960         10  WS-DHR-MES           PIC 9(02).
000970         10  WS-DHR-DIA           PIC 9(02).
000980     05  WS-DHR-SECULO            PIC 9(02) VALUE ZERO.
000990     05  WS-DHR-HORA.
001000         10  WS-DHR-HH            PIC 9(02).
001010         10  WS-DHR-MM            PIC 9(02).
001020         10  WS-DHR-SS            PIC 9(02).
001030      
001040*----------------------------------------------------------------*
001050* TOTAIS DE CONTROLE DA LISTAGEM (RODAPE - REQUEST 0233)
001060*----------------------------------------------------------------*
001070 01  WS-TOTAIS-RELATORIO.
001080     05  WS-TOT-COTACOES-LIDAS    PIC 9(07) COMP VALUE ZERO.
001090     05  WS-TOT-REJEICOES-LIDAS   PIC 9(07) COMP VALUE ZERO.
001100     05  WS-TOT-LINHAS-LIDAS      PIC 9(07) COMP VALUE ZERO.
001110     05  WS-TOT-GERAL-LIDO        PIC S9(11)V9(2) VALUE ZERO.
001120      
001130 77  WS-ED-TOTAIS-REL             PIC ZZZ,ZZZ,ZZ9.
001140 77  WS-ED-VALOR-REL              PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
001150      
001160*----------------------------------------------------------------*
001170* AREA DE IMPRESSAO - UMA LINHA COMPARTILHADA, REDEFINIDA PARA
001180* CADA FORMATO DE LINHA DA LISTAGEM (CABECALHO, DETALHE, RODAPE).
001190*----------------------------------------------------------------*
001200 01  WR-LINHA-IMPRESSAO.
001210     05  WR-LINHA-TEXTO           PIC X(132).
001220      
001230 01  WR-CABECALHO REDEFINES WR-LINHA-IMPRESSAO.
001240     05  WR-CAB-EMPRESA           PIC X(40).
001250     05  WR-CAB-PROGRAMA          PIC X(20).
001260     05  FILLER                   PIC X(05).
001270     05  WR-CAB-DATA.
001280         10  WR-CAB-DIA               PIC 9(02).
001290         10  FILLER                   PIC X(01) VALUE "/".
001300         10  WR-CAB-MES               PIC 9(02).
001310         10  FILLER                   PIC X(01) VALUE "/".
001320         10  WR-CAB-ANO               PIC 9(04).
001330     05  FILLER                   PIC X(03).
001340     05  WR-CAB-HORA.
001350         10  WR-CAB-HH                PIC 9(02).
001360         10  FILLER                   PIC X(01) VALUE ":".
001370         10  WR-CAB-MM                PIC 9(02).
001380         10  FILLER                   PIC X(01) VALUE ":".
001390         10  WR-CAB-SS                PIC 9(02).
001400     05  FILLER                   PIC X(05).
001410     05  FILLER                   PIC X(08) VALUE "PAGINA: ".
001420     05  WR-CAB-PAGINA            PIC ZZ9.
001430     05  FILLER                   PIC X(30).
001440      
001450 01  WR-TITULO REDEFINES WR-LINHA-IMPRESSAO.
001460     05  FILLER                   PIC X(50) VALUE
001470         "K AND R CHAPAS PLASTICAS - RELATORIO DE COTACOES".
001480     05  FILLER                   PIC X(82) VALUE SPACES.
001490      
001500 01  WR-CABECALHO-COLUNAS REDEFINES WR-LINHA-IMPRESSAO.
001510     05  FILLER                   PIC X(02) VALUE "T ".
001520     05  FILLER                   PIC X(16) VALUE "SKU".
001530     05  FILLER                   PIC X(31) VALUE "DESCRICAO".
001540     05  FILLER                   PIC X(11) VALUE "QUANTIDADE".
001550     05  FILLER                   PIC X(11) VALUE "PESO UNIT".
001560     05  FILLER                   PIC X(11) VALUE "CUSTO BASE".
001570     05  FILLER                   PIC X(11) VALUE "PRECO UNIT".
001580     05  FILLER                   PIC X(13) VALUE "VENDA EXTENS.".
001590     05  FILLER                   PIC X(07) VALUE "COLUNA".
001600     05  FILLER                   PIC X(19) VALUE SPACES.
001610      
001620 01  WR-DETALHE-RESUMO REDEFINES WR-LINHA-IMPRESSAO.
001630     05  FILLER                   PIC X(09) VALUE "COTACAO ".
001640     05  WR-RES-ID                PIC Z(6)9.
001650     05  FILLER                   PIC X(02) VALUE SPACES.
001660     05  FILLER                   PIC X(09) VALUE "CLIENTE ".
001670     05  WR-RES-CLIENTE           PIC X(10).
001675     05  FILLER                   PIC X(01) VALUE SPACES.         DLP0251
001676     05  WR-RES-NOME-CLIENTE      PIC X(30).                      DLP0251
001680     05  FILLER                   PIC X(02) VALUE SPACES.
001690     05  FILLER                   PIC X(07) VALUE "FRETE: ".
001700     05  WR-RES-FRETE             PIC X(01).
001710     05  FILLER                   PIC X(02) VALUE SPACES.
001720     05  FILLER                   PIC X(11) VALUE "CRIADO EM ".
001730     05  WR-RES-CRIADO            PIC X(20).
001740     05  FILLER                   PIC X(21) VALUE SPACES.
001750      
001760 01  WR-DETALHE-LINHA REDEFINES WR-LINHA-IMPRESSAO.
001770     05  WR-LIN-TIPO              PIC X(01).
001780     05  FILLER                   PIC X(01) VALUE SPACES.
001790     05  WR-LIN-SKU               PIC X(15).
001800     05  FILLER                   PIC X(01) VALUE SPACES.
001810     05  WR-LIN-DESCRICAO         PIC X(40).
001820     05  FILLER                   PIC X(01) VALUE SPACES.
001830     05  WR-LIN-QUANTIDADE        PIC Z(6)9.99.
001840     05  FILLER                   PIC X(01) VALUE SPACES.
001850     05  WR-LIN-PESO-UNIT         PIC Z(4)9.9999.
001860     05  FILLER                   PIC X(01) VALUE SPACES.
001870     05  WR-LIN-CUSTO-BASE        PIC Z(4)9.9999.
001880     05  FILLER                   PIC X(01) VALUE SPACES.
001890     05  WR-LIN-PRECO-UNIT        PIC Z(4)9.9999.
001900     05  FILLER                   PIC X(01) VALUE SPACES.
001910     05  WR-LIN-ESTENDIDA         PIC Z(6)9.99.
001920     05  FILLER                   PIC X(01) VALUE SPACES.
001930     05  WR-LIN-COLUNA            PIC -ZZ9.
001940     05  FILLER                   PIC X(14) VALUE SPACES.
001950      
001960 01  WR-DETALHE-REJEICAO REDEFINES WR-LINHA-IMPRESSAO.
001970     05  FILLER                   PIC X(09) VALUE "REJECTED ".
001980     05  WR-REJ-CLIENTE           PIC X(10).
001990     05  FILLER                   PIC X(02) VALUE SPACES.
002000     05  WR-REJ-MENSAGEM          PIC X(80).
002010     05  FILLER                   PIC X(31) VALUE SPACES.
002020      
002030 01  WR-RODAPE-COTACAO REDEFINES WR-LINHA-IMPRESSAO.
002040     05  FILLER                   PIC X(20) VALUE
002050         "  QUOTE TOTAL ..... ".
002060     05  WR-ROD-TOTAL             PIC Z(8)9.99-.
002070     05  FILLER                   PIC X(99) VALUE SPACES.
002080      
002090 01  WR-SEPARADOR REDEFINES WR-LINHA-IMPRESSAO.
002100     05  FILLER                   PIC X(132) VALUE ALL "-".
002110      
002120 01  WR-TOTAIS-LOTE REDEFINES WR-LINHA-IMPRESSAO.
002130     05  WR-TOT-ROTULO            PIC X(30).
002140     05  WR-TOT-VALOR             PIC X(20).
002150     05  FILLER                   PIC X(82) VALUE SPACES.
002160      
002170      
002180 PROCEDURE DIVISION.
002190*----------------------------------------------------------------*
002200 0000-CONTROLE SECTION.
002210 0000-INICIO.
002220     PERFORM 1000-ABERTURA THRU 1000-FIM.
002230     PERFORM 2000-PROCESSA-REGISTRO THRU 2000-FIM
002240         UNTIL WF-COTACAO.
002250     PERFORM 9000-TERMINO THRU 9000-FIM.
002260     STOP RUN.
002270      
002280*----------------------------------------------------------------*
002290* 1000 - ABERTURA DOS ARQUIVOS E IMPRESSAO DO PRIMEIRO CABECALHO
002300*----------------------------------------------------------------*
002310 1000-ABERTURA.
002320     OPEN INPUT  ARQ-COTACAO.
002330     OPEN OUTPUT ARQ-RELATORIO.
002340     PERFORM 1100-IMPRIME-CABECALHO THRU 1100-FIM.
002350     READ ARQ-COTACAO
002360         AT END MOVE "S" TO WS-FIM-COTACAO
002370     END-READ.
002380     GO TO 1000-FIM.
002390 1000-FIM.
002400     EXIT.
002410      
002420*----------------------------------------------------------------*
002430* 1100 - IMPRIME O CABECALHO DE PAGINA (EMPRESA, DATA/HORA DO
002440*        SISTEMA, NUMERO DE PAGINA) E AS COLUNAS DO DETALHE.
002450*----------------------------------------------------------------*
002460 1100-IMPRIME-CABECALHO.
002470     ACCEPT WS-DHR-DATA-AAMMDD FROM DATE.
002480     ACCEPT WS-DHR-HORA FROM TIME.
002490     IF WS-DHR-ANO-2D < 50
002500         MOVE 20 TO WS-DHR-SECULO
002510     ELSE
002520         MOVE 19 TO WS-DHR-SECULO
002530     END-IF.
002540     ADD 1 TO WS-CTP-PAGINA.
002550     MOVE SPACES TO WR-LINHA-IMPRESSAO.
002560     MOVE "K AND R CHAPAS PLASTICAS"    TO WR-CAB-EMPRESA.
002570     MOVE "RELATO01-COTACOES"           TO WR-CAB-PROGRAMA.
002580     MOVE WS-DHR-DIA                    TO WR-CAB-DIA.
002590     MOVE WS-DHR-MES                    TO WR-CAB-MES.
002600     COMPUTE WR-CAB-ANO = (WS-DHR-SECULO * 100) + WS-DHR-ANO-2D.
002610     MOVE WS-DHR-HH                     TO WR-CAB-HH.
002620     MOVE WS-DHR-MM                     TO WR-CAB-MM.
002630     MOVE WS-DHR-SS                     TO WR-CAB-SS.
002640     MOVE WS-CTP-PAGINA                  TO WR-CAB-PAGINA.
002650     WRITE REL-REGISTRO-GER FROM WR-CABECALHO
002660         AFTER ADVANCING C01.
002670     WRITE REL-REGISTRO-GER FROM WR-TITULO
002680         AFTER ADVANCING 1.
002690     WRITE REL-REGISTRO-GER FROM WR-SEPARADOR
002700         AFTER ADVANCING 1.
002710     WRITE REL-REGISTRO-GER FROM WR-CABECALHO-COLUNAS
002720         AFTER ADVANCING 1.
002730     WRITE REL-REGISTRO-GER FROM WR-SEPARADOR
002740         AFTER ADVANCING 1.
002750     MOVE 8 TO WS-CTP-LINHAS.
002760     GO TO 1100-FIM.
002770 1100-FIM.
002780     EXIT.
002790      
002800*----------------------------------------------------------------*
002810* 2000 - DESPACHA O REGISTRO DO LOG CONFORME O TIPO - O ARQUIVO
002820*        JA CHEGA NA ORDEM RESUMO/LINHAS/REJEICAO GRAVADA PELO
002830*        COTACAO-LOTE, SEM NECESSIDADE DE QUEBRA DE CONTROLE.
002840*----------------------------------------------------------------*
002850 2000-PROCESSA-REGISTRO.
002860     EVALUATE CTZ-TIPO-REG
002870         WHEN "S"    PERFORM 2100-IMPRIME-RESUMO THRU 2100-FIM
002880         WHEN "L"    PERFORM 2200-IMPRIME-LINHA THRU 2200-FIM
002890         WHEN "R"    PERFORM 2300-IMPRIME-REJEICAO THRU 2300-FIM
002900         WHEN OTHER
002910             CONTINUE
002920     END-EVALUATE.
002930     READ ARQ-COTACAO
002940         AT END MOVE "S" TO WS-FIM-COTACAO
002950     END-READ.
002960     GO TO 2000-FIM.
002970 2000-FIM.
002980     EXIT.
002990      
003000*----------------------------------------------------------------*
003010* 2100 - IMPRIME O RESUMO DA COTACAO (CABECALHO DA COTACAO) E,
003020*        NA SEQUENCIA, O TOTAL JA GRAVADO NO PROPRIO REGISTRO.
003030*----------------------------------------------------------------*
003040 2100-IMPRIME-RESUMO.
003050     IF WS-CTP-LINHAS > WS-CTP-LINHAS-POR-PAG
003060         PERFORM 1100-IMPRIME-CABECALHO THRU 1100-FIM
003070     END-IF.
003080     MOVE SPACES TO WR-LINHA-IMPRESSAO.
003090     MOVE CTZ-ID            TO WR-RES-ID.
003100     MOVE CTZ-CLIENTE-ID    TO WR-RES-CLIENTE.
003105     MOVE CTZ-CLIENTE-NOME  TO WR-RES-NOME-CLIENTE.               DLP0251
003110     MOVE CTZ-FRETE-INCLUSO TO WR-RES-FRETE.
003120     MOVE CTZ-CRIADO-EM     TO WR-RES-CRIADO.
003130     WRITE REL-REGISTRO-GER FROM WR-DETALHE-RESUMO
003140         AFTER ADVANCING 2.
003150     ADD 1 TO WS-CTP-LINHAS.
003160     MOVE SPACES TO WR-LINHA-IMPRESSAO.
003170     MOVE CTZ-TOTAL-COTACAO TO WR-ROD-TOTAL.
003180     WRITE REL-REGISTRO-GER FROM WR-RODAPE-COTACAO
003190         AFTER ADVANCING 1.
003200     ADD 1 TO WS-CTP-LINHAS.
003210     ADD 1 TO WS-TOT-COTACOES-LIDAS.
003220     ADD CTZ-TOTAL-COTACAO TO WS-TOT-GERAL-LIDO.
003230     GO TO 2100-FIM.
003240 2100-FIM.
003250     EXIT.
003260      
003270*----------------------------------------------------------------*
003280* 2200 - IMPRIME UMA LINHA PRECIFICADA DA COTACAO EM ANDAMENTO.
003290*----------------------------------------------------------------*
003300 2200-IMPRIME-LINHA.
003310     IF WS-CTP-LINHAS > WS-CTP-LINHAS-POR-PAG
003320         PERFORM 1100-IMPRIME-CABECALHO THRU 1100-FIM
003330     END-IF.
003340     MOVE SPACES TO WR-LINHA-IMPRESSAO.
003350     MOVE CLN-TIPO              TO WR-LIN-TIPO.
003360     MOVE CLN-SKU               TO WR-LIN-SKU.
003370     MOVE CLN-DESCRICAO         TO WR-LIN-DESCRICAO.
003380     MOVE CLN-QUANTIDADE        TO WR-LIN-QUANTIDADE.
003390     MOVE CLN-PESO-UNIT         TO WR-LIN-PESO-UNIT.
003400     MOVE CLN-CUSTO-BASE-UNIT   TO WR-LIN-CUSTO-BASE.
003410     MOVE CLN-PRECO-VENDA-UNIT  TO WR-LIN-PRECO-UNIT.
003420     MOVE CLN-VENDA-ESTENDIDA   TO WR-LIN-ESTENDIDA.
003430     MOVE CLN-COLUNA-TOTAL      TO WR-LIN-COLUNA.
003440     WRITE REL-REGISTRO-GER FROM WR-DETALHE-LINHA
003450         AFTER ADVANCING 1.
003460     ADD 1 TO WS-CTP-LINHAS.
003470     ADD 1 TO WS-TOT-LINHAS-LIDAS.
003480     GO TO 2200-FIM.
003490 2200-FIM.
003500     EXIT.
003510      
003520*----------------------------------------------------------------*
003530* 2300 - IMPRIME UMA COTACAO REJEITADA, COM O MOTIVO DA REJEICAO
003540*        GRAVADO PELO COTACAO-LOTE (REQUEST 0041).
003550*----------------------------------------------------------------*
003560 2300-IMPRIME-REJEICAO.                                           RJH0041 
003570     IF WS-CTP-LINHAS > WS-CTP-LINHAS-POR-PAG                     RJH0041 
003580         PERFORM 1100-IMPRIME-CABECALHO THRU 1100-FIM             RJH0041 
003590     END-IF.                                                      RJH0041 
003600     MOVE SPACES TO WR-LINHA-IMPRESSAO.                           RJH0041 
003610     MOVE CRJ-CLIENTE-ID    TO WR-REJ-CLIENTE.                    RJH0041 
003620     MOVE CRJ-MENSAGEM-ERRO TO WR-REJ-MENSAGEM.                   RJH0041 
003630     WRITE REL-REGISTRO-GER FROM WR-DETALHE-REJEICAO              RJH0041 
003640         AFTER ADVANCING 2.                                       RJH0041 
003650     ADD 1 TO WS-CTP-LINHAS.                                      RJH0041 
003660     ADD 1 TO WS-TOT-REJEICOES-LIDAS.                             RJH0041 
003670     GO TO 2300-FIM.                                              RJH0041 
003680 2300-FIM.                                                        RJH0041 
003690     EXIT.                                                        RJH0041 
003700      
003710*----------------------------------------------------------------*
003720* 9000 - IMPRIME OS TOTAIS DE CONTROLE DE FIM DE LOTE E FECHA OS
003730*        ARQUIVOS (REQUEST 0233 - MCS).
003740*----------------------------------------------------------------*
003750 9000-TERMINO.                                                    MCS0233 
003760     MOVE SPACES TO WR-LINHA-IMPRESSAO.                           MCS0233 
003770     WRITE REL-REGISTRO-GER FROM WR-SEPARADOR                     MCS0233 
003780         AFTER ADVANCING 2.                                       MCS0233 
003790     MOVE SPACES TO WR-LINHA-IMPRESSAO.                           MCS0233 
003800     MOVE "QUOTES PRINTED ............." TO WR-TOT-ROTULO.        MCS0233 
003810     MOVE WS-TOT-COTACOES-LIDAS TO WS-ED-TOTAIS-REL.              MCS0233 
003820     MOVE WS-ED-TOTAIS-REL      TO WR-TOT-VALOR.                  MCS0233 
003830     WRITE REL-REGISTRO-GER FROM WR-TOTAIS-LOTE                   MCS0233 
003840         AFTER ADVANCING 1.                                       MCS0233 
003850     MOVE SPACES TO WR-LINHA-IMPRESSAO.                           MCS0233 
003860     MOVE "QUOTES REJECTED ............." TO WR-TOT-ROTULO.       MCS0233 
003870     MOVE WS-TOT-REJEICOES-LIDAS TO WS-ED-TOTAIS-REL.             MCS0233 
003880     MOVE WS-ED-TOTAIS-REL       TO WR-TOT-VALOR.                 MCS0233 
003890     WRITE REL-REGISTRO-GER FROM WR-TOTAIS-LOTE                   MCS0233 
003900         AFTER ADVANCING 1.                                       MCS0233 
003910     MOVE SPACES TO WR-LINHA-IMPRESSAO.                           MCS0233 
003920     MOVE "LINES PRINTED ................" TO WR-TOT-ROTULO.      MCS0233 
003930     MOVE WS-TOT-LINHAS-LIDAS TO WS-ED-TOTAIS-REL.                MCS0233 
003940     MOVE WS-ED-TOTAIS-REL    TO WR-TOT-VALOR.                    MCS0233 
003950     WRITE REL-REGISTRO-GER FROM WR-TOTAIS-LOTE                   MCS0233 
003960         AFTER ADVANCING 1.                                       MCS0233 
003970     MOVE SPACES TO WR-LINHA-IMPRESSAO.                           MCS0233 
003980     MOVE "TOTAL QUOTED VALUE ..........." TO WR-TOT-ROTULO.      MCS0233 
003990     MOVE WS-TOT-GERAL-LIDO TO WS-ED-VALOR-REL.                   MCS0233 
004000     MOVE WS-ED-VALOR-REL   TO WR-TOT-VALOR.                      MCS0233 
004010     WRITE REL-REGISTRO-GER FROM WR-TOTAIS-LOTE                   MCS0233 
004020         AFTER ADVANCING 1.                                       MCS0233 
004030     CLOSE ARQ-COTACAO ARQ-RELATORIO.                             MCS0233 
004040     GO TO 9000-FIM.                                              MCS0233 
004050 9000-FIM.                                                        MCS0233 
004060     EXIT.                                                        MCS0233 
